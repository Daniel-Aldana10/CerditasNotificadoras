000100******************************************************************
000200*    COPY        : BLFNMT                                        *
000300*    APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                *
000400*    DESCRIPCION : MAESTRO DE MULTAS SOBRE PRESTAMOS (FINES)      *
000500*    LLAVE       : FN-FINE-ID                                    *
000600******************************************************************
000700 01  REG-BLFNMT.
000800     03  FN-FINE-ID              PIC X(10).
000900     03  FN-LOAN-ID              PIC X(10).
001000     03  FN-USER-ID              PIC X(10).
001100     03  FN-DESCRIPTION          PIC X(40).
001200     03  FN-AMOUNT               PIC S9(7)V99.
001300     03  FN-EXPIRED-DATE         PIC 9(08).
001400     03  FN-EXPIRED-DATE-R REDEFINES FN-EXPIRED-DATE.
001500         05  FN-EXPIRED-AAAA     PIC 9(04).
001600         05  FN-EXPIRED-MM       PIC 9(02).
001700         05  FN-EXPIRED-DD       PIC 9(02).
001800     03  FN-FINE-STATUS          PIC X(01).
001900         88  FN-PENDIENTE                 VALUE 'P'.
002000         88  FN-PAGADA                    VALUE 'D'.
002100     03  FN-FINE-TYPE            PIC X(01).
002200         88  FN-DANO                      VALUE 'D'.
002300         88  FN-RETARDO                   VALUE 'R'.
002400     03  FILLER                  PIC X(01).
