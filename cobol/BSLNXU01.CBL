000100******************************************************************
000200* FECHA       : 03/02/1992                                      *
000300* PROGRAMADOR : CARMEN QUIROZ (CQ)                               *
000400* APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                 *
000500* PROGRAMA    : BSLNXU01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LISTADO DE NOTIFICACIONES POR USUARIO. RECORRE  *
000800*             : LA BITACORA COMPLETA DE NOTIFICACIONES Y LISTA  *
000900*             : LAS QUE PERTENECEN AL USUARIO SOLICITADO         *
001000* ARCHIVOS    : NOTIFICATIONS=CONSULTA, REPORT=SALIDA            *
001100* ACCION (ES) : A=LISTADO DE NOTIFICACIONES DE UN USUARIO        *
001200* INSTALADO   : 03/02/1992                                      *
001300* BPM/RATIONAL: 001085                                          *
001400* NOMBRE      : LISTADO DE NOTIFICACIONES POR USUARIO            *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S          *
001700******************************************************************
001800* 03/02/1992  CQ  001085  VERSION ORIGINAL DEL PROGRAMA          *
001900* 18/05/1994  CQ  001313  SE PAGINABA DE 15 EN 15 COMO EN EL     *
002000*                         SISTEMA ORIGEN; SE UNIFICA A UN SOLO   *
002100*                         PASE POR CORRIDA EN ESTE LISTADO       *
002200* 26/09/1998  MFS 001692  REVISION Y2K: FECHAS 9(08) AAAAMMDD EN *
002300*                         LA IMPRESION DE LA FECHA DE ENVIO      *
002400* 30/08/2000  JLR 001752  SE RECIBE EL USUARIO POR PARAMETRO     *
002500*                         SYSIN EN LUGAR DE VALOR FIJO           *
002600******************************************************************
002700 ID DIVISION.
002800 PROGRAM-ID.     BSLNXU01.
002900 AUTHOR.         CARMEN QUIROZ.
003000 INSTALLATION.   BIBLIOSOFT - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN.   03/02/1992.
003200 DATE-COMPILED.  03/02/1992.
003300 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS BIBLIOSOFT.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASE-ALFA IS "A" THRU "Z"
003900     UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBAS.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT NOTIFICATIONS  ASSIGN TO NOTIFIC
004300            ORGANIZATION   IS SEQUENTIAL
004400            FILE STATUS    IS FS-NOTIFICATIONS.
004500     SELECT REPORT          ASSIGN TO REPORT
004600            ORGANIZATION   IS LINE SEQUENTIAL
004700            FILE STATUS    IS FS-REPORT.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*   BITACORA DE NOTIFICACIONES
005100 FD NOTIFICATIONS.
005200    COPY BLNOTF.
005300*   REPORTE COLUMNAR DE SALIDA
005400 FD REPORT.
005500 01 REG-REPORT                     PIC X(132).
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*           RECURSOS DE FILE STATUS                              *
005900******************************************************************
006000 01 WKS-FS-STATUS.
006100    02 FS-NOTIFICATIONS            PIC 9(02) VALUE ZEROES.
006200    02 FS-REPORT                   PIC 9(02) VALUE ZEROES.
006300******************************************************************
006400*           PARAMETRO DE CORRIDA (SYSIN)                        *
006500******************************************************************
006600 01 WKS-PARAMETRO-USUARIO.
006700    02 WKS-PARM-USER-ID            PIC X(10).
006800    02 FILLER                      PIC X(70).
006900******************************************************************
007000*           VARIABLES DE TRABAJO Y CONTADORES                    *
007100******************************************************************
007200 01 WKS-UPSI-PRUEBAS               PIC X(01) VALUE 'N'.
007300 01 WKS-SW-FIN-NOTIFICACIONES      PIC X(01) VALUE 'N'.
007400    88 SI-FIN-NOTIFICACIONES                  VALUE 'S'.
007500 01 WKS-NOTIF-LISTADAS             PIC 9(06) COMP VALUE ZEROES.
007600 01 WKS-NOTIF-EDIT                 PIC ZZZZZ9.
007700 01 WKS-FECHA-EDIT.
007800    02 WKS-FE-DD                   PIC 9(02).
007900    02 FILLER                      PIC X(01) VALUE '/'.
008000    02 WKS-FE-MM                   PIC 9(02).
008100    02 FILLER                      PIC X(01) VALUE '/'.
008200    02 WKS-FE-AAAA                 PIC 9(04).
008300 01 WKS-FECHA-EDIT-R REDEFINES WKS-FECHA-EDIT.
008400    02 FILLER                      PIC X(10).
008500 01 WKS-PARAMETRO-USUARIO-R REDEFINES WKS-PARAMETRO-USUARIO.
008600    02 FILLER                      PIC X(80).
008700 01 WKS-LINEA-DETALLE.
008800    02 WKS-LD-GUARDIAN-EMAIL       PIC X(40).
008900    02 FILLER                      PIC X(02).
009000    02 WKS-LD-SENT-DATE            PIC X(10).
009100    02 FILLER                      PIC X(02).
009200    02 WKS-LD-NOTIF-TYPE           PIC X(02).
009300    02 FILLER                      PIC X(76).
009400 01 WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
009500    02 FILLER                      PIC X(132).
009600******************************************************************
009700 PROCEDURE DIVISION.
009800******************************************************************
009900 000-MAIN SECTION.
010000     PERFORM 100-APERTURA-ARCHIVOS
010100     PERFORM 200-PROCESA-NOTIFICACIONES
010200     PERFORM 900-ESTADISTICAS
010300     PERFORM 990-CIERRA-ARCHIVOS
010400     STOP RUN.
010500 000-MAIN-E. EXIT.
010600
010700 100-APERTURA-ARCHIVOS SECTION.
010800     ACCEPT WKS-PARAMETRO-USUARIO FROM SYSIN
010900     OPEN INPUT  NOTIFICATIONS
011000     OPEN OUTPUT REPORT
011100     IF FS-NOTIFICATIONS NOT = 0 OR FS-REPORT NOT = 0
011200        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DEL LISTADO ***'
011300                UPON CONSOLE
011400        MOVE 91 TO RETURN-CODE
011500        STOP RUN
011600     END-IF.
011700 100-APERTURA-ARCHIVOS-E. EXIT.
011800
011900 200-PROCESA-NOTIFICACIONES SECTION.
012000     READ NOTIFICATIONS
012100          AT END MOVE 'S' TO WKS-SW-FIN-NOTIFICACIONES
012200     END-READ
012300     PERFORM 210-EVALUA-NOTIFICACION
012400        UNTIL SI-FIN-NOTIFICACIONES.
012500 200-PROCESA-NOTIFICACIONES-E. EXIT.
012600
012700 210-EVALUA-NOTIFICACION SECTION.
012800     IF NF-USER-ID = WKS-PARM-USER-ID
012900        PERFORM 220-IMPRIME-NOTIFICACION
013000     END-IF
013100     READ NOTIFICATIONS
013200          AT END MOVE 'S' TO WKS-SW-FIN-NOTIFICACIONES
013300     END-READ.
013400 210-EVALUA-NOTIFICACION-E. EXIT.
013500
013600 220-IMPRIME-NOTIFICACION SECTION.
013700     MOVE NF-SENT-DD   TO WKS-FE-DD
013800     MOVE NF-SENT-MM   TO WKS-FE-MM
013900     MOVE NF-SENT-AAAA TO WKS-FE-AAAA
014000     MOVE SPACES TO WKS-LINEA-DETALLE
014100     MOVE NF-GUARDIAN-EMAIL TO WKS-LD-GUARDIAN-EMAIL
014200     MOVE WKS-FECHA-EDIT    TO WKS-LD-SENT-DATE
014300     MOVE NF-NOTIF-TYPE     TO WKS-LD-NOTIF-TYPE
014400     MOVE WKS-LINEA-DETALLE TO REG-REPORT
014500     WRITE REG-REPORT
014600     ADD 1 TO WKS-NOTIF-LISTADAS.
014700 220-IMPRIME-NOTIFICACION-E. EXIT.
014800
014900 900-ESTADISTICAS SECTION.
015000     MOVE WKS-NOTIF-LISTADAS TO WKS-NOTIF-EDIT
015100     DISPLAY '****************************************'
015200     DISPLAY 'NOTIFICACIONES LISTADAS : ' WKS-NOTIF-EDIT
015300     DISPLAY '****************************************'.
015400 900-ESTADISTICAS-E. EXIT.
015500
015600 990-CIERRA-ARCHIVOS SECTION.
015700     CLOSE NOTIFICATIONS REPORT.
015800 990-CIERRA-ARCHIVOS-E. EXIT.
