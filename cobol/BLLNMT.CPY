000100******************************************************************
000200*    COPY        : BLLNMT                                        *
000300*    APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                *
000400*    DESCRIPCION : MAESTRO DE PRESTAMOS DE LIBROS (LOANS)         *
000500*    LLAVE       : LN-LOAN-ID                                    *
000600*    ANCHO       : VER RESERVA FILLER AL FINAL DEL REGISTRO       *
000700******************************************************************
000800 01  REG-BLLNMT.
000900     03  LN-LOAN-ID              PIC X(10).
001000     03  LN-USER-ID              PIC X(10).
001100     03  LN-BOOK-ID              PIC X(10).
001200     03  LN-BOOK-NAME            PIC X(30).
001300     03  LN-LOAN-DATE            PIC 9(08).
001400     03  LN-LOAN-DATE-R REDEFINES LN-LOAN-DATE.
001500         05  LN-LOAN-DATE-AAAA   PIC 9(04).
001600         05  LN-LOAN-DATE-MM     PIC 9(02).
001700         05  LN-LOAN-DATE-DD     PIC 9(02).
001800     03  LN-LOAN-RETURN          PIC 9(08).
001900     03  LN-LOAN-RETURN-R REDEFINES LN-LOAN-RETURN.
002000         05  LN-LOAN-RETURN-AAAA PIC 9(04).
002100         05  LN-LOAN-RETURN-MM   PIC 9(02).
002200         05  LN-LOAN-RETURN-DD   PIC 9(02).
002300     03  LN-STATUS-FLAG          PIC X(01).
002400         88  LN-ACTIVA                    VALUE 'A'.
002500         88  LN-CERRADA                   VALUE 'C'.
002600     03  LN-BOOK-RETURNED-FLAG   PIC X(01).
002700         88  LN-LIBRO-DEVUELTO            VALUE 'Y'.
002800         88  LN-LIBRO-PENDIENTE           VALUE 'N'.
002900     03  LN-REMINDER-SENT-FLAG   PIC X(01).
003000         88  LN-RECORDATORIO-ENVIADO      VALUE 'Y'.
003100         88  LN-RECORDATORIO-PENDIENTE    VALUE 'N'.
003200     03  FILLER                  PIC X(09).
