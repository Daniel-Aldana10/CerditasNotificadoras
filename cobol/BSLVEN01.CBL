000100******************************************************************
000200* FECHA       : 14/03/1991                                      *
000300* PROGRAMADOR : SILVIA CASTILLO (SC)                            *
000400* APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                 *
000500* PROGRAMA    : BSLVEN01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : BARRIDO PERIODICO DE PRESTAMOS VENCIDOS. BUSCA  *
000800*             : LOS PRESTAMOS CON DEVOLUCION PENDIENTE, FECHA   *
000900*             : DE DEVOLUCION PACTADA YA VENCIDA Y SIN AVISO DE *
001000*             : RECORDATORIO ENVIADO; ARMA EL AVISO AL PADRE O  *
001100*             : ENCARGADO Y MARCA EL PRESTAMO COMO NOTIFICADO   *
001200* ARCHIVOS    : LOANS=I-O, USERS=ENTRADA, NOTICES=SALIDA        *
001300* ACCION (ES) : A=BARRIDO UNICO POR CORRIDA                     *
001400* INSTALADO   : 14/03/1991                                      *
001500* BPM/RATIONAL: 000914                                          *
001600* NOMBRE      : BARRIDO DE VENCIMIENTOS DE PRESTAMO              *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 14/03/1991  SC  000914  VERSION ORIGINAL DEL PROGRAMA          *
002100* 02/09/1991  SC  001022  SE AGREGA CONTEO DE RECORDATORIOS      *
002200*                         ENVIADOS PARA BITACORA DE OPERACION    *
002300* 19/11/1992  CQ  001180  CORRIGE ORDEN DE LECTURA: DEBE SER     *
002400*                         ASCENDENTE POR FECHA DE DEVOLUCION     *
002500* 05/06/1994  CQ  001340  VALIDA QUE EL CORREO DEL ENCARGADO NO  *
002600*                         VENGA EN BLANCO ANTES DE EMITIR AVISO  *
002700* 23/01/1996  MFS 001502  AJUSTE AL TEXTO DEL AVISO DE           *
002800*                         RECORDATORIO POR CAMBIO DE FORMATO     *
002900* 11/08/1998  MFS 001689  REVISION Y2K: FECHAS SE MANEJAN COMO   *
003000*                         9(08) AAAAMMDD EN TODO EL PROGRAMA,    *
003100*                         SE ELIMINA VENTANA DE SIGLO EN WKS     *
003200* 02/02/1999  MFS 001691  PRUEBAS ADICIONALES DE CAMBIO DE SIGLO *
003300*                         SOBRE EL CALCULO DE FECHA VENCIDA      *
003400* 17/04/2001  JLR 001803  SE AGREGA CARGA DE USUARIOS A TABLA EN *
003500*                         MEMORIA EN VEZ DE CONSULTA EXTERNA     *
003600* 30/09/2003  JLR 001977  SE ESTANDARIZA ROTULO DE ESTADISTICAS  *
003700*                         FINALES AL FORMATO DEL DEPARTAMENTO    *
003800******************************************************************
003900 ID DIVISION.
004000 PROGRAM-ID.     BSLVEN01.
004100 AUTHOR.         SILVIA CASTILLO.
004200 INSTALLATION.   BIBLIOSOFT - DEPARTAMENTO DE SISTEMAS.
004300 DATE-WRITTEN.   14/03/1991.
004400 DATE-COMPILED.  14/03/1991.
004500 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS BIBLIOSOFT.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASE-ALFA IS "A" THRU "Z"
005100     UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBAS.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOANS   ASSIGN TO LOANS
005500            ORGANIZATION  IS INDEXED
005600            ACCESS        IS DYNAMIC
005700            RECORD KEY    IS LN-LOAN-ID
005800            FILE STATUS   IS FS-LOANS
005900                             FSE-LOANS.
006000     SELECT USERS   ASSIGN TO USERS
006100            ORGANIZATION  IS SEQUENTIAL
006200            FILE STATUS   IS FS-USERS.
006300     SELECT NOTICES ASSIGN TO NOTICES
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-NOTICES.
006600     SELECT WORKFILE ASSIGN TO SORTWK1.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*   MAESTRO DE PRESTAMOS DE LIBROS
007000 FD LOANS.
007100    COPY BLLNMT.
007200*   TABLA DE CONSULTA DE USUARIOS
007300 FD USERS.
007400    COPY BLUSRT.
007500*   ARCHIVO DE AVISOS AL PADRE O ENCARGADO
007600 FD NOTICES.
007700 01 REG-NOTICES                   PIC X(80).
007800*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR VENCIMIENTO
007900 SD WORKFILE.
008000 01 REG-WORKFILE.
008100    COPY BLLNMT REPLACING ==LN-== BY ==SK-==.
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS DE FILE STATUS                              *
008500******************************************************************
008600 01 WKS-FS-STATUS.
008700    02 FS-LOANS                   PIC 9(02) VALUE ZEROES.
008800    02 FSE-LOANS.
008900       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
009000       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
009100       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
009200    02 FS-USERS                   PIC 9(02) VALUE ZEROES.
009300    02 FS-NOTICES                 PIC 9(02) VALUE ZEROES.
009400******************************************************************
009500*           TABLA DE USUARIOS EN MEMORIA                         *
009600******************************************************************
009700 01 WKS-NUM-USUARIOS              PIC 9(04) COMP VALUE ZEROES.
009800 01 WKS-TABLA-USUARIOS.
009900    02 WKS-TU-ITEM OCCURS 1 TO 2000 TIMES
010000                   DEPENDING ON WKS-NUM-USUARIOS
010100                   INDEXED BY WKS-IX-USR.
010200       03 WKS-TU-USER-ID          PIC X(10).
010300       03 WKS-TU-USER-NAME        PIC X(30).
010400       03 WKS-TU-GUARDIAN-EMAIL   PIC X(40).
010500 01 WKS-USR-HALLADO               PIC X(01) VALUE 'N'.
010600    88 WKS-USR-OK                           VALUE 'S'.
010700******************************************************************
010800*           VARIABLES DE TRABAJO Y CONTADORES                    *
010900******************************************************************
011000 01 WKS-SW-FIN-SORT               PIC X(01) VALUE 'N'.
011100    88 SI-FIN-SORT                          VALUE 'S'.
011200 01 WKS-UPSI-PRUEBAS              PIC X(01) VALUE 'N'.
011300 01 WKS-RECORDATORIOS-ENVIADOS    PIC 9(04) COMP VALUE ZEROES.
011400 01 WKS-RECORD-EDIT               PIC ZZZ9.
011500 01 WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROES.
011600 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
011700    02 WKS-FH-AAAA                PIC 9(04).
011800    02 WKS-FH-MM                  PIC 9(02).
011900    02 WKS-FH-DD                  PIC 9(02).
012000 01 WKS-FECHA-EDIT.
012100    02 WKS-FE-DD                  PIC 9(02).
012200    02 FILLER                     PIC X(01) VALUE '/'.
012300    02 WKS-FE-MM                  PIC 9(02).
012400    02 FILLER                     PIC X(01) VALUE '/'.
012500    02 WKS-FE-AAAA                PIC 9(04).
012600******************************************************************
012700*           CUERPO DEL AVISO DE RECORDATORIO                     *
012800******************************************************************
012900 01 WKS-LINEA-AVISO               PIC X(80) VALUE SPACES.
013000 01 WKS-LINEA-SEPARADOR           PIC X(80) VALUE ALL '-'.
013100******************************************************************
013200 PROCEDURE DIVISION.
013300******************************************************************
013400 000-MAIN SECTION.
013500     PERFORM 100-APERTURA-ARCHIVOS
013600     PERFORM 200-CARGA-TABLA-USUARIOS
013700     PERFORM 300-ORDENA-Y-PROCESA-VENCIDOS
013800     PERFORM 900-ESTADISTICAS
013900     PERFORM 990-CIERRA-ARCHIVOS
014000     STOP RUN.
014100 000-MAIN-E. EXIT.
014200
014300 100-APERTURA-ARCHIVOS SECTION.
014400     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
014500     OPEN INPUT  USERS
014600     OPEN OUTPUT NOTICES
014700     IF FS-USERS NOT = 0 OR FS-NOTICES NOT = 0
014800        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DEL BARRIDO ***'
014900                UPON CONSOLE
015000        DISPLAY 'FS-USERS  : ' FS-USERS   UPON CONSOLE
015100        DISPLAY 'FS-NOTICES: ' FS-NOTICES UPON CONSOLE
015200        MOVE 91 TO RETURN-CODE
015300        STOP RUN
015400     END-IF.
015500 100-APERTURA-ARCHIVOS-E. EXIT.
015800
015900*--------> CARGA DE USUARIOS EN TABLA PARA BUSQUEDA POR LLAVE
016000 200-CARGA-TABLA-USUARIOS SECTION.
016100     READ USERS
016200          AT END MOVE 99 TO FS-USERS
016300     END-READ
016400     PERFORM 210-AGREGA-USUARIO UNTIL FS-USERS = 99.
016500 200-CARGA-TABLA-USUARIOS-E. EXIT.
016600
016700 210-AGREGA-USUARIO SECTION.
016800     ADD 1 TO WKS-NUM-USUARIOS
016900     MOVE US-USER-ID        TO WKS-TU-USER-ID (WKS-NUM-USUARIOS)
017000     MOVE US-USER-NAME      TO WKS-TU-USER-NAME (WKS-NUM-USUARIOS)
017100     MOVE US-GUARDIAN-EMAIL
017200                            TO WKS-TU-GUARDIAN-EMAIL
017300                               (WKS-NUM-USUARIOS)
017400     READ USERS
017500          AT END MOVE 99 TO FS-USERS
017600     END-READ.
017700 210-AGREGA-USUARIO-E. EXIT.
017800
017900*--------> ORDENA EL MAESTRO POR FECHA DE DEVOLUCION PACTADA Y
018000*          EVALUA CADA PRESTAMO PARA EMITIR RECORDATORIO
018100 300-ORDENA-Y-PROCESA-VENCIDOS SECTION.
018200     SORT WORKFILE ON ASCENDING KEY SK-LOAN-RETURN
018300          USING LOANS
018400          OUTPUT PROCEDURE IS 310-PROCESA-ORDENADOS.
018500 300-ORDENA-Y-PROCESA-VENCIDOS-E. EXIT.
018600
018700 310-PROCESA-ORDENADOS SECTION.
018710     OPEN I-O LOANS
018720     IF FS-LOANS NOT = 0
018730        DISPLAY '*** ERROR AL ABRIR LOANS I-O PARA REESCRITURA ***'
018740                UPON CONSOLE
018750        MOVE 91 TO RETURN-CODE
018760        STOP RUN
018770     END-IF
018800     PERFORM 320-RETORNA-PRESTAMO
018900     PERFORM 330-EVALUA-PRESTAMO UNTIL SI-FIN-SORT.
019000 310-PROCESA-ORDENADOS-E. EXIT.
019100
019200 320-RETORNA-PRESTAMO SECTION.
019300     RETURN WORKFILE
019400            AT END MOVE 'S' TO WKS-SW-FIN-SORT.
019500 320-RETORNA-PRESTAMO-E. EXIT.
019600
019700 330-EVALUA-PRESTAMO SECTION.
019800     IF SK-LIBRO-PENDIENTE               AND
019900        SK-RECORDATORIO-PENDIENTE        AND
020000        SK-LOAN-RETURN < WKS-FECHA-HOY
020100        MOVE SK-LOAN-ID TO LN-LOAN-ID
020200        READ LOANS KEY IS LN-LOAN-ID
020300             INVALID KEY
020400                DISPLAY 'LOANS, ERROR NO ENCONTRO PRESTAMO: '
020500                        SK-LOAN-ID UPON CONSOLE
020600             NOT INVALID KEY
020700                PERFORM 340-LOCALIZA-USUARIO
020800                PERFORM 350-EMITE-AVISO-RECORDATORIO
020900                MOVE 'Y' TO LN-REMINDER-SENT-FLAG
021000                REWRITE REG-BLLNMT
021100                ADD 1 TO WKS-RECORDATORIOS-ENVIADOS
021200        END-READ
021300     END-IF
021400     PERFORM 320-RETORNA-PRESTAMO.
021500 330-EVALUA-PRESTAMO-E. EXIT.
021600
021700*--------> BUSQUEDA DEL USUARIO EN LA TABLA EN MEMORIA
021800 340-LOCALIZA-USUARIO SECTION.
021900     MOVE 'N' TO WKS-USR-HALLADO
022000     SET WKS-IX-USR TO 1
022100     SEARCH WKS-TU-ITEM
022200        AT END
022300           DISPLAY 'USERS, NO SE HALLO USUARIO: ' LN-USER-ID
022400                   UPON CONSOLE
022500        WHEN WKS-TU-USER-ID (WKS-IX-USR) = LN-USER-ID
022600           MOVE 'S' TO WKS-USR-HALLADO.
022700 340-LOCALIZA-USUARIO-E. EXIT.
022800
022900*--------> ARMA Y GRABA EL AVISO AL PADRE O ENCARGADO
023000 350-EMITE-AVISO-RECORDATORIO SECTION.
023100     IF WKS-USR-OK
023200        MOVE LN-LOAN-DATE-DD   TO WKS-FE-DD
023300        MOVE LN-LOAN-DATE-MM   TO WKS-FE-MM
023400        MOVE LN-LOAN-DATE-AAAA TO WKS-FE-AAAA
023500        MOVE SPACES TO REG-NOTICES
023600        STRING 'TO: ' WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR)
023700               DELIMITED BY SIZE INTO REG-NOTICES
023800        WRITE REG-NOTICES
023900        MOVE 'SUBJECT: EXPIRACION PRESTAMO LIBRO' TO REG-NOTICES
024000        WRITE REG-NOTICES
024100        MOVE SPACES TO REG-NOTICES
024200        STRING 'ESTUDIANTE: '
024300               WKS-TU-USER-NAME (WKS-IX-USR)
024400               DELIMITED BY SIZE INTO REG-NOTICES
024500        WRITE REG-NOTICES
024600        MOVE SPACES TO REG-NOTICES
024700        STRING 'FECHA DE PRESTAMO: ' WKS-FECHA-EDIT
024800               DELIMITED BY SIZE INTO REG-NOTICES
024900        WRITE REG-NOTICES
025000        MOVE 'SE SOLICITA LA DEVOLUCION DEL LIBRO.'
025100                               TO REG-NOTICES
025200        WRITE REG-NOTICES
025300        MOVE WKS-LINEA-SEPARADOR TO REG-NOTICES
025400        WRITE REG-NOTICES
025500     END-IF.
025600 350-EMITE-AVISO-RECORDATORIO-E. EXIT.
025700
025800*--------> ESTADISTICAS DE CIERRE DE CORRIDA
025900 900-ESTADISTICAS SECTION.
026000     MOVE WKS-RECORDATORIOS-ENVIADOS TO WKS-RECORD-EDIT
026100     DISPLAY '****************************************'
026200     DISPLAY 'REMINDERS SENT: ' WKS-RECORD-EDIT
026300     DISPLAY '****************************************'.
026400 900-ESTADISTICAS-E. EXIT.
026500
026600 990-CIERRA-ARCHIVOS SECTION.
026700     CLOSE LOANS USERS NOTICES.
026800 990-CIERRA-ARCHIVOS-E. EXIT.
