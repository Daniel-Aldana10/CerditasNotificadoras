000100******************************************************************
000200* FECHA       : 30/09/1991                                      *
000300* PROGRAMADOR : ROSA ELENA VARGAS (REV)                         *
000400* APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                 *
000500* PROGRAMA    : BSLDEV01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : DEVOLUCION DE LIBROS. TOMA LOS EVENTOS 'BR' DEL *
000800*             : ARCHIVO DE TRANSACCIONES, LOCALIZA EL PRESTAMO  *
000900*             : ABIERTO DEL LIBRO, CALCULA LOS DIAS DE RETRASO  *
001000*             : SOBRE LA FECHA PACTADA, MARCA EL LIBRO COMO     *
001100*             : DEVUELTO, GRABA LA NOTIFICACION Y EMITE EL      *
001150*             : AVISO AL PADRE O ENCARGADO                      *
001200* ARCHIVOS    : TRANSACTIONS=ENTRADA, LOANS=I-O, USERS=ENTRADA, *
001300*             : NOTIFICATIONS=SALIDA, NOTICES=SALIDA            *
001400* ACCION (ES) : A=DEVOLUCION DE LIBROS POR CORRIDA                *
001500* INSTALADO   : 30/09/1991                                      *
001600* BPM/RATIONAL: 001003                                          *
001700* NOMBRE      : DEVOLUCION DE LIBROS                             *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 30/09/1991  REV 001003  VERSION ORIGINAL DEL PROGRAMA          *
002200* 22/04/1993  REV 001148  SE AGREGA CALCULO DE DIAS DE RETRASO   *
002300*                         CON FUNCTION INTEGER-OF-DATE           *
002400* 17/11/1994  CQ  001339  CLAUSULA DE MAL ESTADO DEL LIBRO EN EL *
002500*                         TEXTO DEL AVISO DE DEVOLUCION          *
002600* 19/09/1998  MFS 001690  REVISION Y2K: FECHAS 9(08) AAAAMMDD EN *
002700*                         TODOS LOS CALCULOS DE RETRASO          *
002800* 05/02/1999  MFS 001702  SE VERIFICA SIGLO EN INTEGER-OF-DATE   *
002900*                         PARA EVITAR RETRASOS NEGATIVOS EN EL   *
003000*                         CAMBIO DE SIGLO                        *
003100* 13/07/2001  JLR 001798  SE PISA DIAS DE RETRASO A CERO CUANDO  *
003200*                         EL CALCULO RESULTA NEGATIVO            *
003210* 05/02/2004  CQ  001854  NOTIFICATIONS SE ABRIA EN OUTPUT Y      *
003220*                         BORRABA LA BITACORA DE CORRIDAS        *
003230*                         ANTERIORES; SE CAMBIA A EXTEND PARA     *
003240*                         CONSERVARLA                            *
003300******************************************************************
003400 ID DIVISION.
003500 PROGRAM-ID.     BSLDEV01.
003600 AUTHOR.         ROSA ELENA VARGAS.
003700 INSTALLATION.   BIBLIOSOFT - DEPARTAMENTO DE SISTEMAS.
003800 DATE-WRITTEN.   30/09/1991.
003900 DATE-COMPILED.  30/09/1991.
004000 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS BIBLIOSOFT.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS CLASE-ALFA IS "A" THRU "Z"
004600     UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBAS.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRANSACTIONS  ASSIGN TO TRANSACT
005000            ORGANIZATION  IS SEQUENTIAL
005100            FILE STATUS   IS FS-TRANSACTIONS.
005200     SELECT LOANS          ASSIGN TO LOANS
005300            ORGANIZATION  IS INDEXED
005400            ACCESS        IS DYNAMIC
005500            RECORD KEY    IS LN-LOAN-ID
005600            ALTERNATE RECORD KEY IS LN-BOOK-ID WITH DUPLICATES
005700            FILE STATUS   IS FS-LOANS
005800                             FSE-LOANS.
005900     SELECT USERS          ASSIGN TO USERS
006000            ORGANIZATION  IS SEQUENTIAL
006100            FILE STATUS   IS FS-USERS.
006200     SELECT NOTIFICATIONS  ASSIGN TO NOTIFIC
006300            ORGANIZATION  IS SEQUENTIAL
006400            FILE STATUS   IS FS-NOTIFICATIONS.
006500     SELECT NOTICES        ASSIGN TO NOTICES
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-NOTICES.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*   EVENTOS DE ENTRADA AL BATCH
007100 FD TRANSACTIONS.
007200    COPY BLTRAN.
007300*   MAESTRO DE PRESTAMOS DE LIBROS
007400 FD LOANS.
007500    COPY BLLNMT.
007600*   TABLA DE CONSULTA DE USUARIOS
007700 FD USERS.
007800    COPY BLUSRT.
007900*   BITACORA DE NOTIFICACIONES
008000 FD NOTIFICATIONS.
008100    COPY BLNOTF.
008200*   ARCHIVO DE AVISOS AL PADRE O ENCARGADO
008300 FD NOTICES.
008400 01 REG-NOTICES                   PIC X(80).
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*           RECURSOS DE FILE STATUS                              *
008800******************************************************************
008900 01 WKS-FS-STATUS.
009000    02 FS-TRANSACTIONS            PIC 9(02) VALUE ZEROES.
009100    02 FS-LOANS                   PIC 9(02) VALUE ZEROES.
009200    02 FSE-LOANS.
009300       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
009400       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
009500       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
009600    02 FS-USERS                   PIC 9(02) VALUE ZEROES.
009700    02 FS-NOTIFICATIONS           PIC 9(02) VALUE ZEROES.
009800    02 FS-NOTICES                 PIC 9(02) VALUE ZEROES.
009900******************************************************************
010000*           TABLA DE USUARIOS EN MEMORIA                         *
010100******************************************************************
010200 01 WKS-NUM-USUARIOS              PIC 9(04) COMP VALUE ZEROES.
010300 01 WKS-TABLA-USUARIOS.
010400    02 WKS-TU-ITEM OCCURS 1 TO 2000 TIMES
010500                   DEPENDING ON WKS-NUM-USUARIOS
010600                   INDEXED BY WKS-IX-USR.
010700       03 WKS-TU-USER-ID          PIC X(10).
010800       03 WKS-TU-USER-NAME        PIC X(30).
010900       03 WKS-TU-GUARDIAN-EMAIL   PIC X(40).
011000******************************************************************
011100*           VARIABLES DE TRABAJO Y CONTADORES                    *
011200******************************************************************
011300 01 WKS-UPSI-PRUEBAS              PIC X(01) VALUE 'N'.
011400 01 WKS-SW-FIN-TRANSACCIONES      PIC X(01) VALUE 'N'.
011500    88 SI-FIN-TRANSACCIONES                 VALUE 'S'.
011600 01 WKS-SW-FIN-BUSQUEDA           PIC X(01) VALUE 'N'.
011700    88 SI-FIN-BUSQUEDA                      VALUE 'S'.
011800 01 WKS-PRESTAMO-HALLADO          PIC X(01) VALUE 'N'.
011900    88 SI-PRESTAMO-HALLADO                  VALUE 'S'.
012000 01 WKS-DEVOLUCIONES-OK           PIC 9(04) COMP VALUE ZEROES.
012100 01 WKS-DEVOLUCIONES-NF           PIC 9(04) COMP VALUE ZEROES.
012200 01 WKS-OK-EDIT                   PIC ZZZ9.
012300 01 WKS-NF-EDIT                   PIC ZZZ9.
012400 01 WKS-DIAS-RETRASO               PIC S9(06) COMP VALUE ZEROES.
012500 01 WKS-DIAS-RETRASO-EDIT          PIC ZZZZ9.
012600 01 WKS-ENTERO-FECHA-HOY           PIC S9(09) COMP VALUE ZEROES.
012700 01 WKS-ENTERO-FECHA-VENCE         PIC S9(09) COMP VALUE ZEROES.
012800 01 WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROES.
012900 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
013000    02 WKS-FH-AAAA                 PIC 9(04).
013100    02 WKS-FH-MM                   PIC 9(02).
013200    02 WKS-FH-DD                   PIC 9(02).
013300 01 WKS-FECHA-EDIT.
013400    02 WKS-FE-DD                   PIC 9(02).
013500    02 FILLER                      PIC X(01) VALUE '/'.
013600    02 WKS-FE-MM                   PIC 9(02).
013700    02 FILLER                      PIC X(01) VALUE '/'.
013800    02 WKS-FE-AAAA                 PIC 9(04).
013900 01 WKS-LOAN-DATE-EDIT.
014000    02 WKS-LD-DD                   PIC 9(02).
014100    02 FILLER                      PIC X(01) VALUE '/'.
014200    02 WKS-LD-MM                   PIC 9(02).
014300    02 FILLER                      PIC X(01) VALUE '/'.
014400    02 WKS-LD-AAAA                 PIC 9(04).
014500 01 WKS-LINEA-CUERPO               PIC X(80) VALUE SPACES.
014600 01 WKS-LINEA-SEPARADOR            PIC X(80) VALUE ALL '-'.
014700******************************************************************
014800 PROCEDURE DIVISION.
014900******************************************************************
015000 000-MAIN SECTION.
015100     PERFORM 100-APERTURA-ARCHIVOS
015200     PERFORM 150-CARGA-TABLA-USUARIOS
015300     PERFORM 200-PROCESA-TRANSACCIONES
015400     PERFORM 900-ESTADISTICAS
015500     PERFORM 990-CIERRA-ARCHIVOS
015600     STOP RUN.
015700 000-MAIN-E. EXIT.
015800
015900 100-APERTURA-ARCHIVOS SECTION.
016000     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
016100     OPEN INPUT  TRANSACTIONS
016200     OPEN I-O    LOANS
016300     OPEN INPUT  USERS
016400     OPEN EXTEND NOTIFICATIONS
016500     OPEN OUTPUT NOTICES
016600     IF FS-TRANSACTIONS NOT = 0 OR FS-LOANS NOT = 0 OR
016700        FS-USERS NOT = 0 OR FS-NOTIFICATIONS NOT = 0 OR
016800        FS-NOTICES NOT = 0
016900        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE DEVOLUCION ***'
017000                UPON CONSOLE
017100        MOVE 91 TO RETURN-CODE
017200        STOP RUN
017300     END-IF.
017400 100-APERTURA-ARCHIVOS-E. EXIT.
017500
017600 150-CARGA-TABLA-USUARIOS SECTION.
017700     READ USERS
017800          AT END MOVE 99 TO FS-USERS
017900     END-READ
018000     PERFORM 155-AGREGA-USUARIO UNTIL FS-USERS = 99.
018100 150-CARGA-TABLA-USUARIOS-E. EXIT.
018200
018300 155-AGREGA-USUARIO SECTION.
018400     ADD 1 TO WKS-NUM-USUARIOS
018500     MOVE US-USER-ID        TO WKS-TU-USER-ID (WKS-NUM-USUARIOS)
018600     MOVE US-USER-NAME      TO WKS-TU-USER-NAME (WKS-NUM-USUARIOS)
018700     MOVE US-GUARDIAN-EMAIL
018800                            TO WKS-TU-GUARDIAN-EMAIL
018900                               (WKS-NUM-USUARIOS)
019000     READ USERS
019100          AT END MOVE 99 TO FS-USERS
019200     END-READ.
019300 155-AGREGA-USUARIO-E. EXIT.
019400
019500 200-PROCESA-TRANSACCIONES SECTION.
019600     READ TRANSACTIONS
019700          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
019800     END-READ
019900     PERFORM 210-EVALUA-EVENTO UNTIL SI-FIN-TRANSACCIONES.
020000 200-PROCESA-TRANSACCIONES-E. EXIT.
020100
020200 210-EVALUA-EVENTO SECTION.
020300     IF TR-EV-DEVOLUCION
020400        MOVE 'N' TO WKS-SW-FIN-BUSQUEDA
020500        MOVE 'N' TO WKS-PRESTAMO-HALLADO
020600        PERFORM 220-LOCALIZA-PRESTAMO
020700        IF NOT SI-PRESTAMO-HALLADO
020800           DISPLAY 'LOAN NOT FOUND: ' TR-BR-BOOK-ID UPON CONSOLE
020900           ADD 1 TO WKS-DEVOLUCIONES-NF
021000        ELSE
021100           PERFORM 250-CALCULA-DIAS-RETRASO
021200           PERFORM 260-MARCA-LIBRO-DEVUELTO
021300           PERFORM 270-LOCALIZA-USUARIO
021400           PERFORM 280-GRABA-NOTIFICACION-DEVOLUCION
021500           PERFORM 290-EMITE-AVISO-DEVOLUCION
021600           ADD 1 TO WKS-DEVOLUCIONES-OK
021700        END-IF
021800     END-IF
021900     READ TRANSACTIONS
022000          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
022100     END-READ.
022200 210-EVALUA-EVENTO-E. EXIT.
022300
022400*--------> LOCALIZA EL PRESTAMO ABIERTO DEL LIBRO POR LLAVE
022500*          ALTERNA, FILTRANDO LOS QUE YA FUERON DEVUELTOS
022600 220-LOCALIZA-PRESTAMO SECTION.
022700     MOVE TR-BR-BOOK-ID TO LN-BOOK-ID
022800     START LOANS KEY IS EQUAL TO LN-BOOK-ID
022900           INVALID KEY
023000              MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
023100     END-START
023200     IF NOT SI-FIN-BUSQUEDA
023300        PERFORM 230-LEE-SIGUIENTE-LOAN
023400        PERFORM 235-EVALUA-PENDIENTE
023500           UNTIL SI-PRESTAMO-HALLADO OR SI-FIN-BUSQUEDA
023600     END-IF.
023700 220-LOCALIZA-PRESTAMO-E. EXIT.
023800
023900 230-LEE-SIGUIENTE-LOAN SECTION.
024000     READ LOANS NEXT RECORD
024100          AT END MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
024200     END-READ
024300     IF NOT SI-FIN-BUSQUEDA AND LN-BOOK-ID NOT = TR-BR-BOOK-ID
024400        MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
024500     END-IF.
024600 230-LEE-SIGUIENTE-LOAN-E. EXIT.
024700
024800 235-EVALUA-PENDIENTE SECTION.
024900     IF LN-LIBRO-PENDIENTE
025000        MOVE 'S' TO WKS-PRESTAMO-HALLADO
025100     ELSE
025200        PERFORM 230-LEE-SIGUIENTE-LOAN
025300     END-IF.
025400 235-EVALUA-PENDIENTE-E. EXIT.
025500
025600*--------> CALCULA LOS DIAS DE RETRASO SOBRE LA FECHA PACTADA,
025700*          NUNCA NEGATIVO (SE PISA A CERO SI EL PRESTAMO FUE
025800*          DEVUELTO A TIEMPO O ANTES)
025900 250-CALCULA-DIAS-RETRASO SECTION.
026000     COMPUTE WKS-ENTERO-FECHA-HOY =
026100             FUNCTION INTEGER-OF-DATE (WKS-FECHA-HOY)
026200     COMPUTE WKS-ENTERO-FECHA-VENCE =
026300             FUNCTION INTEGER-OF-DATE (LN-LOAN-RETURN)
026400     COMPUTE WKS-DIAS-RETRASO =
026500             WKS-ENTERO-FECHA-HOY - WKS-ENTERO-FECHA-VENCE
026600     IF WKS-DIAS-RETRASO < 0
026700        MOVE 0 TO WKS-DIAS-RETRASO
026800     END-IF.
026900 250-CALCULA-DIAS-RETRASO-E. EXIT.
027000
027100 260-MARCA-LIBRO-DEVUELTO SECTION.
027200     MOVE 'Y' TO LN-BOOK-RETURNED-FLAG
027300     REWRITE REG-BLLNMT
027400       INVALID KEY
027500          DISPLAY 'LOANS, ERROR AL MARCAR DEVUELTO: '
027600                  LN-LOAN-ID UPON CONSOLE
027700     END-REWRITE.
027800 260-MARCA-LIBRO-DEVUELTO-E. EXIT.
027900
028000 270-LOCALIZA-USUARIO SECTION.
028100     SET WKS-IX-USR TO 1
028200     SEARCH WKS-TU-ITEM
028300        AT END
028400           DISPLAY 'USERS, NO SE HALLO USUARIO: ' LN-USER-ID
028500                   UPON CONSOLE
028600        WHEN WKS-TU-USER-ID (WKS-IX-USR) = LN-USER-ID
028700           CONTINUE.
028800 270-LOCALIZA-USUARIO-E. EXIT.
028900
029000 280-GRABA-NOTIFICACION-DEVOLUCION SECTION.
029100     INITIALIZE REG-BLNOTF
029200     STRING 'NF' LN-LOAN-ID DELIMITED BY SIZE INTO NF-NOTIF-ID
029300     MOVE LN-USER-ID TO NF-USER-ID
029400     MOVE WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR) TO NF-GUARDIAN-EMAIL
029500     MOVE WKS-FECHA-HOY TO NF-SENT-DATE
029600     MOVE 'BR' TO NF-NOTIF-TYPE
029700     WRITE REG-BLNOTF.
029800 280-GRABA-NOTIFICACION-DEVOLUCION-E. EXIT.
029900
030000*--------> ARMA EL AVISO DE DEVOLUCION, CON LAS CLAUSULAS DE
030100*          RETRASO Y MAL ESTADO CUANDO APLIQUEN
030200 290-EMITE-AVISO-DEVOLUCION SECTION.
030300     MOVE WKS-FH-DD   TO WKS-FE-DD
030400     MOVE WKS-FH-MM   TO WKS-FE-MM
030500     MOVE WKS-FH-AAAA TO WKS-FE-AAAA
030600     MOVE LN-LOAN-DATE-DD   TO WKS-LD-DD
030700     MOVE LN-LOAN-DATE-MM   TO WKS-LD-MM
030800     MOVE LN-LOAN-DATE-AAAA TO WKS-LD-AAAA
030900     MOVE WKS-DIAS-RETRASO TO WKS-DIAS-RETRASO-EDIT
031000     MOVE SPACES TO REG-NOTICES
031100     STRING 'TO: ' WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR)
031200            DELIMITED BY SIZE INTO REG-NOTICES
031300     WRITE REG-NOTICES
031400     MOVE 'SUBJECT: DEVOLUCION DE UN LIBRO' TO REG-NOTICES
031500     WRITE REG-NOTICES
031600     MOVE SPACES TO REG-NOTICES
031700     STRING 'GUARDIAN: ' WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR)
031800            ', STUDENT: ' WKS-TU-USER-NAME (WKS-IX-USR)
031900            DELIMITED BY SIZE INTO REG-NOTICES
032000     WRITE REG-NOTICES
032100     MOVE SPACES TO REG-NOTICES
032200     STRING 'BOOK: ' LN-BOOK-NAME ', LOAN DATE: '
032300            WKS-LOAN-DATE-EDIT
032400            DELIMITED BY SIZE INTO REG-NOTICES
032500     WRITE REG-NOTICES
032600     IF NOT LN-ACTIVA
032700        MOVE SPACES TO REG-NOTICES
032800        STRING 'DELAYED BY ' WKS-DIAS-RETRASO-EDIT ' DAYS'
032900               DELIMITED BY SIZE INTO REG-NOTICES
033000        WRITE REG-NOTICES
033100     END-IF
033200     IF TR-BR-CONDICION-MALA
033300        MOVE 'THE BOOK WAS RETURNED IN BAD CONDITION'
033400             TO REG-NOTICES
033500        WRITE REG-NOTICES
033600     END-IF
033700     MOVE WKS-LINEA-SEPARADOR TO REG-NOTICES
033800     WRITE REG-NOTICES.
033900 290-EMITE-AVISO-DEVOLUCION-E. EXIT.
034000
034100 900-ESTADISTICAS SECTION.
034200     MOVE WKS-DEVOLUCIONES-OK TO WKS-OK-EDIT
034300     MOVE WKS-DEVOLUCIONES-NF TO WKS-NF-EDIT
034400     DISPLAY '****************************************'
034500     DISPLAY 'LIBROS DEVUELTOS        : ' WKS-OK-EDIT
034600     DISPLAY 'PRESTAMO NO ENCONTRADO  : ' WKS-NF-EDIT
034700     DISPLAY '****************************************'.
034800 900-ESTADISTICAS-E. EXIT.
034900
035000 990-CIERRA-ARCHIVOS SECTION.
035100     CLOSE TRANSACTIONS LOANS USERS NOTIFICATIONS NOTICES.
035200 990-CIERRA-ARCHIVOS-E. EXIT.
