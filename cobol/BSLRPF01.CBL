000100******************************************************************
000200* FECHA       : 28/02/1992                                      *
000300* PROGRAMADOR : ERICK RAMIREZ (ER)                               *
000400* APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                 *
000500* PROGRAMA    : BSLRPF01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : REPORTE DE MULTAS PENDIENTES, PAGINADO. RECORRE  *
000800*             : EL MAESTRO DE MULTAS, SELECCIONA LAS PENDIENTES  *
000900*             : (Y LAS QUE VENCEN DESDE LA FECHA DE CORTE CUANDO *
001000*             : SE INDICA) E IMPRIME LA PAGINA SOLICITADA CON SU *
001100*             : TOTAL DE PAGINAS Y TOTAL DE REGISTROS             *
001200* ARCHIVOS    : FINES=CONSULTA, LOANS=CONSULTA, REPORT=SALIDA     *
001300* ACCION (ES) : A=REPORTE DE MULTAS PENDIENTES PAGINADO           *
001400* INSTALADO   : 28/02/1992                                      *
001500* BPM/RATIONAL: 001098                                          *
001600* NOMBRE      : REPORTE DE MULTAS PENDIENTES                     *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 28/02/1992  ER  001098  VERSION ORIGINAL DEL PROGRAMA          *
002100* 14/10/1993  ER  001271  SE AGREGA FECHA DE CORTE OPCIONAL      *
002200*                         SOBRE EXPIRED-DATE                    *
002300* 09/12/1995  CQ  001456  CALCULO DE TOTAL DE PAGINAS POR        *
002400*                         REDONDEO HACIA ARRIBA (TECHO)          *
002500* 29/09/1998  MFS 001693  REVISION Y2K: FECHAS 9(08) AAAAMMDD EN *
002600*                         LA FECHA DE CORTE Y EN EL DETALLE      *
002700* 22/06/2001  JLR 001788  SE ESTANDARIZA EL TITULO DE COLUMNAS   *
002800*                         DEL REPORTE AL FORMATO DEL DEPTO.      *
002850* 11/03/2003  CQ  001831  LA COLUMNA BOOK-NAME SALIA EN BLANCO;  *
002860*                         SE ABRE LOANS PARA RECUPERAR EL NOMBRE *
002870*                         DEL LIBRO POR LOAN-ID DE LA MULTA      *
002900******************************************************************
003000 ID DIVISION.
003100 PROGRAM-ID.     BSLRPF01.
003200 AUTHOR.         ERICK RAMIREZ.
003300 INSTALLATION.   BIBLIOSOFT - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.   28/02/1992.
003500 DATE-COMPILED.  28/02/1992.
003600 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS BIBLIOSOFT.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASE-ALFA IS "A" THRU "Z"
004200     UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBAS.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT FINES           ASSIGN TO FINES
004600            ORGANIZATION    IS INDEXED
004700            ACCESS MODE     IS SEQUENTIAL
004800            RECORD KEY      IS FN-FINE-ID
004900            FILE STATUS     IS FS-FINES
005000                                FSE-FINES.
005100     SELECT LOANS           ASSIGN TO LOANS
005150            ORGANIZATION    IS INDEXED
005160            ACCESS          IS DYNAMIC
005170            RECORD KEY      IS LN-LOAN-ID
005180            FILE STATUS     IS FS-LOANS
005190                                FSE-LOANS.
005200     SELECT REPORT          ASSIGN TO REPORT
005300            ORGANIZATION    IS LINE SEQUENTIAL
005400            FILE STATUS     IS FS-REPORT.
005500 DATA DIVISION.
005600 FILE SECTION.
005700*   MAESTRO DE MULTAS SOBRE PRESTAMOS
005800 FD FINES.
005900    COPY BLFNMT.
005950*   MAESTRO DE PRESTAMOS DE LIBROS
005960 FD LOANS.
005970    COPY BLLNMT.
006000*   REPORTE COLUMNAR DE SALIDA
006100 FD REPORT.
006200 01 REG-REPORT                      PIC X(132).
006250 WORKING-STORAGE SECTION.
006300******************************************************************
006400*           RECURSOS DE FILE STATUS                              *
006500******************************************************************
006600 01 WKS-FS-STATUS.
006700    02 FS-FINES                     PIC 9(02) VALUE ZEROES.
006800    02 FSE-FINES.
006900       04 FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
007000       04 FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
007100       04 FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
007150    02 FS-LOANS                     PIC 9(02) VALUE ZEROES.
007160    02 FSE-LOANS.
007170       04 FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
007180       04 FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
007190       04 FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
007200    02 FS-REPORT                    PIC 9(02) VALUE ZEROES.
007300******************************************************************
007400*           PARAMETRO DE CORRIDA (SYSIN)                        *
007500*           TAMANO DE PAGINA, NUMERO DE PAGINA Y FECHA DE CORTE *
007600*           OPCIONAL (CEROS = SIN FECHA DE CORTE)                *
007700******************************************************************
007800 01 WKS-PARAMETRO-CORRIDA.
007900    02 WKS-PARM-PAGE-SIZE           PIC 9(04).
008000    02 WKS-PARM-PAGE-NUMBER         PIC 9(04).
008100    02 WKS-PARM-FECHA-CORTE         PIC 9(08).
008200    02 FILLER                       PIC X(64).
008300 01 WKS-PARAMETRO-CORRIDA-R REDEFINES WKS-PARAMETRO-CORRIDA.
008400    02 FILLER                       PIC X(80).
008500******************************************************************
008600*           VARIABLES DE TRABAJO Y CONTADORES                    *
008700******************************************************************
008800 01 WKS-UPSI-PRUEBAS                PIC X(01) VALUE 'N'.
008900 01 WKS-SW-FIN-FINES                PIC X(01) VALUE 'N'.
009000    88 SI-FIN-FINES                            VALUE 'S'.
009100 01 WKS-TOTAL-ITEMS                 PIC 9(06) COMP VALUE ZEROES.
009200 01 WKS-TOTAL-PAGES                 PIC 9(06) COMP VALUE ZEROES.
009300 01 WKS-PAGINA-DEL-ITEM             PIC 9(06) COMP VALUE ZEROES.
009400 01 WKS-NUM-EDIT                    PIC ZZZZZ9.
009500 01 WKS-PAG-EDIT                    PIC ZZZZZ9.
009600 01 WKS-AMOUNT-EDIT                 PIC ZZ,ZZZ,ZZ9.99.
009700 01 WKS-FECHA-EDIT.
009800    02 WKS-FE-DD                    PIC 9(02).
009900    02 FILLER                       PIC X(01) VALUE '/'.
010000    02 WKS-FE-MM                    PIC 9(02).
010100    02 FILLER                       PIC X(01) VALUE '/'.
010200    02 WKS-FE-AAAA                  PIC 9(04).
010300 01 WKS-FECHA-EDIT-R REDEFINES WKS-FECHA-EDIT.
010400    02 FILLER                       PIC X(10).
010500 01 WKS-LINEA-DETALLE.
010600    02 WKS-LD-FINE-ID               PIC X(10).
010700    02 FILLER                       PIC X(02).
010800    02 WKS-LD-USER-ID               PIC X(10).
010900    02 FILLER                       PIC X(02).
011000    02 WKS-LD-BOOK-NAME             PIC X(30).
011100    02 FILLER                       PIC X(02).
011200    02 WKS-LD-DESCRIPTION           PIC X(20).
011300    02 FILLER                       PIC X(02).
011400    02 WKS-LD-AMOUNT                PIC ZZ,ZZZ,ZZ9.99.
011500    02 FILLER                       PIC X(02).
011600    02 WKS-LD-EXPIRED               PIC X(10).
011700    02 FILLER                       PIC X(02).
011800    02 WKS-LD-STATUS                PIC X(01).
011900    02 FILLER                       PIC X(26).
012000 01 WKS-LINEA-TITULO.
012100    02 FILLER PIC X(10) VALUE 'FINE-ID'.
012200    02 FILLER PIC X(12) VALUE 'USER-ID'.
012300    02 FILLER PIC X(32) VALUE 'BOOK-NAME'.
012400    02 FILLER PIC X(22) VALUE 'DESCRIPTION'.
012500    02 FILLER PIC X(14) VALUE 'AMOUNT'.
012600    02 FILLER PIC X(12) VALUE 'EXPIRED'.
012700    02 FILLER PIC X(28) VALUE 'STATUS'.
012800 01 WKS-LINEA-TRAILER-1.
012900    02 FILLER                       PIC X(05) VALUE 'PAGE '.
013000    02 WKS-TR1-PAGE                 PIC ZZZZZ9.
013100    02 FILLER                       PIC X(04) VALUE ' OF '.
013200    02 WKS-TR1-PAGES                PIC ZZZZZ9.
013300    02 FILLER                       PIC X(103).
013400 01 WKS-LINEA-TRAILER-2.
013500    02 FILLER                       PIC X(12) VALUE 'TOTAL ITEMS '.
013600    02 WKS-TR2-ITEMS                PIC ZZZZZ9.
013700    02 FILLER                       PIC X(113).
013800******************************************************************
013900 PROCEDURE DIVISION.
014000******************************************************************
014100 000-MAIN SECTION.
014200     PERFORM 100-APERTURA-ARCHIVOS
014300     PERFORM 200-SELECCIONA-MULTAS-PENDIENTES
014400     PERFORM 300-CALCULA-TOTAL-PAGINAS
014500     PERFORM 400-EMITE-TRAILER
014600     PERFORM 900-ESTADISTICAS
014700     PERFORM 990-CIERRA-ARCHIVOS
014800     STOP RUN.
014900 000-MAIN-E. EXIT.
015000
015100 100-APERTURA-ARCHIVOS SECTION.
015200     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
015300     OPEN INPUT  FINES
015350     OPEN INPUT  LOANS
015400     OPEN OUTPUT REPORT
015500     IF FS-FINES NOT = 0 OR FS-LOANS NOT = 0 OR FS-REPORT NOT = 0
015600        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DEL REPORTE ***'
015700                UPON CONSOLE
015800        MOVE 91 TO RETURN-CODE
015900        STOP RUN
016000     END-IF
016100     MOVE WKS-LINEA-TITULO TO REG-REPORT
016200     WRITE REG-REPORT.
016300 100-APERTURA-ARCHIVOS-E. EXIT.
016400
016500*--------> RECORRE EL MAESTRO DE MULTAS EN ORDEN DE LLAVE,
016600*          SELECCIONA LAS PENDIENTES DENTRO DE LA FECHA DE
016700*          CORTE E IMPRIME LAS QUE CAEN EN LA PAGINA PEDIDA
016800 200-SELECCIONA-MULTAS-PENDIENTES SECTION.
016900     READ FINES NEXT RECORD
017000          AT END MOVE 'S' TO WKS-SW-FIN-FINES
017100     END-READ
017200     PERFORM 210-EVALUA-MULTA UNTIL SI-FIN-FINES.
017300 200-SELECCIONA-MULTAS-PENDIENTES-E. EXIT.
017400
017500 210-EVALUA-MULTA SECTION.
017600     IF FN-PENDIENTE AND
017700        (WKS-PARM-FECHA-CORTE = ZEROES OR
017800         FN-EXPIRED-DATE >= WKS-PARM-FECHA-CORTE)
017900        ADD 1 TO WKS-TOTAL-ITEMS
018000        COMPUTE WKS-PAGINA-DEL-ITEM =
018100                ((WKS-TOTAL-ITEMS - 1) / WKS-PARM-PAGE-SIZE) + 1
018200        IF WKS-PAGINA-DEL-ITEM = WKS-PARM-PAGE-NUMBER
018300           PERFORM 220-IMPRIME-MULTA
018400        END-IF
018500     END-IF
018600     READ FINES NEXT RECORD
018700          AT END MOVE 'S' TO WKS-SW-FIN-FINES
018800     END-READ.
018900 210-EVALUA-MULTA-E. EXIT.
019000
019100 220-IMPRIME-MULTA SECTION.
019150     MOVE FN-LOAN-ID TO LN-LOAN-ID
019160     READ LOANS
019170          INVALID KEY
019180             MOVE SPACES TO LN-BOOK-NAME
019190     END-READ
019200     MOVE FN-EXPIRED-DD   TO WKS-FE-DD
019300     MOVE FN-EXPIRED-MM   TO WKS-FE-MM
019400     MOVE FN-EXPIRED-AAAA TO WKS-FE-AAAA
019500     MOVE SPACES TO WKS-LINEA-DETALLE
019600     MOVE FN-FINE-ID      TO WKS-LD-FINE-ID
019700     MOVE FN-USER-ID      TO WKS-LD-USER-ID
019750     MOVE LN-BOOK-NAME    TO WKS-LD-BOOK-NAME
019800     MOVE FN-DESCRIPTION  TO WKS-LD-DESCRIPTION
019900     MOVE FN-AMOUNT       TO WKS-LD-AMOUNT
020000     MOVE WKS-FECHA-EDIT  TO WKS-LD-EXPIRED
020100     MOVE FN-FINE-STATUS  TO WKS-LD-STATUS
020200     MOVE WKS-LINEA-DETALLE TO REG-REPORT
020300     WRITE REG-REPORT.
020400 220-IMPRIME-MULTA-E. EXIT.
020500
020600*--------> TOTAL-PAGES = TECHO ( TOTAL-ITEMS / PAGE-SIZE )
020700 300-CALCULA-TOTAL-PAGINAS SECTION.
020800     IF WKS-TOTAL-ITEMS = ZEROES
020900        MOVE 1 TO WKS-TOTAL-PAGES
021000     ELSE
021100        COMPUTE WKS-TOTAL-PAGES =
021200                (WKS-TOTAL-ITEMS + WKS-PARM-PAGE-SIZE - 1)
021300                 / WKS-PARM-PAGE-SIZE
021400     END-IF.
021500 300-CALCULA-TOTAL-PAGINAS-E. EXIT.
021600
021700 400-EMITE-TRAILER SECTION.
021800     MOVE WKS-PARM-PAGE-NUMBER TO WKS-TR1-PAGE
021900     MOVE WKS-TOTAL-PAGES      TO WKS-TR1-PAGES
022000     MOVE WKS-LINEA-TRAILER-1  TO REG-REPORT
022100     WRITE REG-REPORT
022200     MOVE WKS-TOTAL-ITEMS      TO WKS-TR2-ITEMS
022300     MOVE WKS-LINEA-TRAILER-2  TO REG-REPORT
022400     WRITE REG-REPORT.
022500 400-EMITE-TRAILER-E. EXIT.
022600
022700 900-ESTADISTICAS SECTION.
022800     MOVE WKS-TOTAL-ITEMS TO WKS-NUM-EDIT
022900     MOVE WKS-TOTAL-PAGES TO WKS-PAG-EDIT
023000     DISPLAY '****************************************'
023100     DISPLAY 'TOTAL DE MULTAS PENDIENTES : ' WKS-NUM-EDIT
023200     DISPLAY 'TOTAL DE PAGINAS           : ' WKS-PAG-EDIT
023300     DISPLAY '****************************************'.
023400 900-ESTADISTICAS-E. EXIT.
023500
023600 990-CIERRA-ARCHIVOS SECTION.
023700     CLOSE FINES LOANS REPORT.
023800 990-CIERRA-ARCHIVOS-E. EXIT.
