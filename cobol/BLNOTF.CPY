000100******************************************************************
000200*    COPY        : BLNOTF                                        *
000300*    APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                *
000400*    DESCRIPCION : BITACORA DE NOTIFICACIONES (NOTIFICATIONS)     *
000500*    ORGANIZACION: SECUENCIAL, ESCRITURA AL FINAL (APPEND)        *
000600******************************************************************
000700 01  REG-BLNOTF.
000800     03  NF-NOTIF-ID             PIC X(10).
000900     03  NF-USER-ID              PIC X(10).
001000     03  NF-GUARDIAN-EMAIL       PIC X(40).
001100     03  NF-SENT-DATE            PIC 9(08).
001200     03  NF-SENT-DATE-R REDEFINES NF-SENT-DATE.
001300         05  NF-SENT-AAAA        PIC 9(04).
001400         05  NF-SENT-MM          PIC 9(02).
001500         05  NF-SENT-DD          PIC 9(02).
001600     03  NF-NOTIF-TYPE           PIC X(02).
001700         88  NF-PRESTAMO-NUEVO            VALUE 'BL'.
001800         88  NF-PRESTAMO-DEVUELTO         VALUE 'BR'.
001900         88  NF-MULTA-ABIERTA             VALUE 'FN'.
002000         88  NF-MULTA-PAGADA              VALUE 'FP'.
002100     03  FILLER                  PIC X(08).
