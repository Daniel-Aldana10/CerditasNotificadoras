000100******************************************************************
000200* FECHA       : 20/01/1992                                      *
000300* PROGRAMADOR : CARMEN QUIROZ (CQ)                               *
000400* APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                 *
000500* PROGRAMA    : BSLFXU01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LISTADO DE MULTAS POR USUARIO. RECORRE EL       *
000800*             : MAESTRO DE PRESTAMOS DEL USUARIO SOLICITADO Y,  *
000900*             : PARA CADA PRESTAMO, LISTA TODAS LAS MULTAS QUE  *
001000*             : LE PERTENECEN                                   *
001100* ARCHIVOS    : LOANS=CONSULTA, FINES=CONSULTA, REPORT=SALIDA   *
001200* ACCION (ES) : A=LISTADO DE MULTAS DE UN USUARIO                *
001300* INSTALADO   : 20/01/1992                                      *
001400* BPM/RATIONAL: 001078                                          *
001500* NOMBRE      : LISTADO DE MULTAS POR USUARIO                   *
001600******************************************************************
001700*                 B I T A C O R A   D E   C A M B I O S          *
001800******************************************************************
001900* 20/01/1992  CQ  001078  VERSION ORIGINAL DEL PROGRAMA          *
002000* 11/05/1994  CQ  001311  SE PAGINABA DE 15 EN 15 COMO EN EL     *
002100*                         SISTEMA ORIGEN; SE UNIFICA A UN SOLO   *
002200*                         PASE POR CORRIDA EN ESTE LISTADO       *
002300* 26/09/1998  MFS 001692  REVISION Y2K: FECHAS 9(08) AAAAMMDD EN *
002400*                         LA IMPRESION DE LA FECHA DE LA MULTA   *
002500* 30/08/2000  JLR 001752  SE RECIBE EL USUARIO POR PARAMETRO     *
002600*                         SYSIN EN LUGAR DE VALOR FIJO           *
002700******************************************************************
002800 ID DIVISION.
002900 PROGRAM-ID.     BSLFXU01.
003000 AUTHOR.         CARMEN QUIROZ.
003100 INSTALLATION.   BIBLIOSOFT - DEPARTAMENTO DE SISTEMAS.
003200 DATE-WRITTEN.   20/01/1992.
003300 DATE-COMPILED.  20/01/1992.
003400 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS BIBLIOSOFT.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASE-ALFA IS "A" THRU "Z"
004000     UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBAS.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT LOANS          ASSIGN TO LOANS
004400            ORGANIZATION  IS INDEXED
004500            ACCESS        IS DYNAMIC
004600            RECORD KEY    IS LN-LOAN-ID
004700            ALTERNATE RECORD KEY IS LN-USER-ID WITH DUPLICATES
004800            FILE STATUS   IS FS-LOANS
004900                             FSE-LOANS.
005000     SELECT FINES          ASSIGN TO FINES
005100            ORGANIZATION  IS INDEXED
005200            ACCESS        IS DYNAMIC
005300            RECORD KEY    IS FN-FINE-ID
005400            ALTERNATE RECORD KEY IS FN-LOAN-ID WITH DUPLICATES
005500            FILE STATUS   IS FS-FINES
005600                             FSE-FINES.
005700     SELECT REPORT         ASSIGN TO REPORT
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-REPORT.
006000 DATA DIVISION.
006100 FILE SECTION.
006200*   MAESTRO DE PRESTAMOS DE LIBROS
006300 FD LOANS.
006400    COPY BLLNMT.
006500*   MAESTRO DE MULTAS SOBRE PRESTAMOS
006600 FD FINES.
006700    COPY BLFNMT.
006800*   REPORTE COLUMNAR DE SALIDA
006900 FD REPORT.
007000 01 REG-REPORT                    PIC X(132).
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*           RECURSOS DE FILE STATUS                              *
007400******************************************************************
007500 01 WKS-FS-STATUS.
007600    02 FS-LOANS                   PIC 9(02) VALUE ZEROES.
007700    02 FSE-LOANS.
007800       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
007900       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
008000       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
008100    02 FS-FINES                   PIC 9(02) VALUE ZEROES.
008200    02 FSE-FINES.
008300       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
008400       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
008500       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
008600    02 FS-REPORT                  PIC 9(02) VALUE ZEROES.
008700******************************************************************
008800*           PARAMETRO DE CORRIDA (SYSIN)                        *
008900******************************************************************
009000 01 WKS-PARAMETRO-USUARIO.
009100    02 WKS-PARM-USER-ID           PIC X(10).
009200    02 FILLER                     PIC X(70).
009300******************************************************************
009400*           VARIABLES DE TRABAJO Y CONTADORES                    *
009500******************************************************************
009600 01 WKS-UPSI-PRUEBAS              PIC X(01) VALUE 'N'.
009700 01 WKS-SW-FIN-LOANS              PIC X(01) VALUE 'N'.
009800    88 SI-FIN-LOANS                          VALUE 'S'.
009900 01 WKS-SW-FIN-FINES               PIC X(01) VALUE 'N'.
010000    88 SI-FIN-FINES                          VALUE 'S'.
010100 01 WKS-MULTAS-LISTADAS           PIC 9(06) COMP VALUE ZEROES.
010200 01 WKS-MULTAS-EDIT                PIC ZZZZZ9.
010300 01 WKS-MONTO-EDIT                 PIC ZZZ,ZZZ9.99.
010400 01 WKS-FECHA-EDIT.
010500    02 WKS-FE-DD                   PIC 9(02).
010600    02 FILLER                      PIC X(01) VALUE '/'.
010700    02 WKS-FE-MM                   PIC 9(02).
010800    02 FILLER                      PIC X(01) VALUE '/'.
010900    02 WKS-FE-AAAA                 PIC 9(04).
011000 01 WKS-LINEA-DETALLE.
011100    02 WKS-LD-FINE-ID              PIC X(10).
011200    02 FILLER                      PIC X(02).
011300    02 WKS-LD-USER-ID               PIC X(10).
011400    02 FILLER                      PIC X(02).
011500    02 WKS-LD-BOOK-NAME             PIC X(30).
011600    02 FILLER                      PIC X(02).
011700    02 WKS-LD-DESCRIPTION           PIC X(20).
011800    02 FILLER                      PIC X(02).
011900    02 WKS-LD-AMOUNT                PIC ZZZ,ZZZ9.99.
012000    02 FILLER                      PIC X(02).
012100    02 WKS-LD-EXPIRED               PIC X(10).
012200    02 FILLER                      PIC X(02).
012300    02 WKS-LD-STATUS                PIC X(01).
012400    02 FILLER                      PIC X(27).
012500 01 WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
012600    02 FILLER                      PIC X(132).
012700******************************************************************
012800 PROCEDURE DIVISION.
012900******************************************************************
013000 000-MAIN SECTION.
013100     PERFORM 100-APERTURA-ARCHIVOS
013200     PERFORM 200-LOCALIZA-PRESTAMOS-USUARIO
013300     PERFORM 900-ESTADISTICAS
013400     PERFORM 990-CIERRA-ARCHIVOS
013500     STOP RUN.
013600 000-MAIN-E. EXIT.
013700
013800 100-APERTURA-ARCHIVOS SECTION.
013900     ACCEPT WKS-PARAMETRO-USUARIO FROM SYSIN
014000     OPEN INPUT  LOANS
014100     OPEN INPUT  FINES
014200     OPEN OUTPUT REPORT
014300     IF FS-LOANS NOT = 0 OR FS-FINES NOT = 0 OR FS-REPORT NOT = 0
014400        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DEL LISTADO ***'
014500                UPON CONSOLE
014600        MOVE 91 TO RETURN-CODE
014700        STOP RUN
014800     END-IF.
014900 100-APERTURA-ARCHIVOS-E. EXIT.
015000
015100*--------> RECORRE TODOS LOS PRESTAMOS DEL USUARIO POR LLAVE
015200*          ALTERNA Y, POR CADA UNO, LISTA SUS MULTAS
015300 200-LOCALIZA-PRESTAMOS-USUARIO SECTION.
015400     MOVE WKS-PARM-USER-ID TO LN-USER-ID
015500     START LOANS KEY IS EQUAL TO LN-USER-ID
015600           INVALID KEY
015700              MOVE 'S' TO WKS-SW-FIN-LOANS
015800     END-START
015900     PERFORM 210-LEE-SIGUIENTE-LOAN UNTIL SI-FIN-LOANS.
016000 200-LOCALIZA-PRESTAMOS-USUARIO-E. EXIT.
016100
016200 210-LEE-SIGUIENTE-LOAN SECTION.
016300     READ LOANS NEXT RECORD
016400          AT END MOVE 'S' TO WKS-SW-FIN-LOANS
016500     END-READ
016600     IF NOT SI-FIN-LOANS AND LN-USER-ID NOT = WKS-PARM-USER-ID
016700        MOVE 'S' TO WKS-SW-FIN-LOANS
016800     END-IF
016900     IF NOT SI-FIN-LOANS
017000        PERFORM 220-LISTA-MULTAS-PRESTAMO
017100     END-IF.
017200 210-LEE-SIGUIENTE-LOAN-E. EXIT.
017300
017400 220-LISTA-MULTAS-PRESTAMO SECTION.
017500     MOVE LN-LOAN-ID TO FN-LOAN-ID
017600     MOVE 'N' TO WKS-SW-FIN-FINES
017700     START FINES KEY IS EQUAL TO FN-LOAN-ID
017800           INVALID KEY
017900              MOVE 'S' TO WKS-SW-FIN-FINES
018000     END-START
018100     PERFORM 230-LEE-SIGUIENTE-FINE UNTIL SI-FIN-FINES.
018200 220-LISTA-MULTAS-PRESTAMO-E. EXIT.
018300
018400 230-LEE-SIGUIENTE-FINE SECTION.
018500     READ FINES NEXT RECORD
018600          AT END MOVE 'S' TO WKS-SW-FIN-FINES
018700     END-READ
018800     IF NOT SI-FIN-FINES AND FN-LOAN-ID NOT = LN-LOAN-ID
018900        MOVE 'S' TO WKS-SW-FIN-FINES
019000     END-IF
019100     IF NOT SI-FIN-FINES
019200        PERFORM 240-IMPRIME-MULTA
019300     END-IF.
019400 230-LEE-SIGUIENTE-FINE-E. EXIT.
019500
019600 240-IMPRIME-MULTA SECTION.
019700     MOVE FN-EXPIRED-DD   TO WKS-FE-DD
019800     MOVE FN-EXPIRED-MM   TO WKS-FE-MM
019900     MOVE FN-EXPIRED-AAAA TO WKS-FE-AAAA
020000     MOVE SPACES TO WKS-LINEA-DETALLE
020100     MOVE FN-FINE-ID      TO WKS-LD-FINE-ID
020200     MOVE FN-USER-ID      TO WKS-LD-USER-ID
020300     MOVE LN-BOOK-NAME    TO WKS-LD-BOOK-NAME
020400     MOVE FN-DESCRIPTION  TO WKS-LD-DESCRIPTION
020500     MOVE FN-AMOUNT       TO WKS-LD-AMOUNT
020600     MOVE WKS-FECHA-EDIT  TO WKS-LD-EXPIRED
020700     MOVE FN-FINE-STATUS  TO WKS-LD-STATUS
020800     MOVE WKS-LINEA-DETALLE TO REG-REPORT
020900     WRITE REG-REPORT
021000     ADD 1 TO WKS-MULTAS-LISTADAS.
021100 240-IMPRIME-MULTA-E. EXIT.
021200
021300 900-ESTADISTICAS SECTION.
021400     MOVE WKS-MULTAS-LISTADAS TO WKS-MULTAS-EDIT
021500     DISPLAY '****************************************'
021600     DISPLAY 'MULTAS LISTADAS         : ' WKS-MULTAS-EDIT
021700     DISPLAY '****************************************'.
021800 900-ESTADISTICAS-E. EXIT.
021900
022000 990-CIERRA-ARCHIVOS SECTION.
022100     CLOSE LOANS FINES REPORT.
022200 990-CIERRA-ARCHIVOS-E. EXIT.
