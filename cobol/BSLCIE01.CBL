000100******************************************************************
000200* FECHA       : 18/06/1991                                      *
000300* PROGRAMADOR : JORGE PEREZ (JP)                                 *
000400* APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                 *
000500* PROGRAMA    : BSLCIE01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : CIERRE DE PRESTAMOS. TOMA LOS EVENTOS 'LC' DEL  *
000800*             : ARCHIVO DE TRANSACCIONES, VERIFICA QUE NO EXISTA*
000900*             : MULTA PENDIENTE SOBRE EL PRESTAMO, LO DESACTIVA,*
001000*             : GRABA NOTIFICACION DE DEVOLUCION Y EMITE EL     *
001100*             : AVISO AL PADRE O ENCARGADO                      *
001200* ARCHIVOS    : TRANSACTIONS=ENTRADA, LOANS=I-O, FINES=CONSULTA,*
001300*             : USERS=ENTRADA, NOTIFICATIONS=SALIDA,            *
001400*             : NOTICES=SALIDA                                  *
001500* ACCION (ES) : A=CIERRE DE PRESTAMOS POR CORRIDA                *
001600* INSTALADO   : 18/06/1991                                      *
001700* BPM/RATIONAL: 000948                                          *
001800* NOMBRE      : CIERRE DE PRESTAMOS                              *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100******************************************************************
002200* 18/06/1991  JP  000948  VERSION ORIGINAL DEL PROGRAMA          *
002300* 14/01/1992  JP  001062  SE AGREGA VALIDACION DE MULTA          *
002400*                         PENDIENTE ANTES DE CERRAR EL PRESTAMO  *
002500* 09/08/1993  CQ  001255  LLAVE ALTERNA POR LIBRO EN LOANS PARA  *
002600*                         LOCALIZAR EL PRESTAMO POR USUARIO/     *
002700*                         LIBRO SIN RECORRER TODO EL MAESTRO     *
002800* 27/02/1996  MFS 001511  DISTINGUE MENSAJE DE ERROR ENTRE       *
002900*                         PRESTAMO NO ENCONTRADO Y MULTA         *
003000*                         PENDIENTE                              *
003100* 14/09/1998  MFS 001684  REVISION Y2K: FECHAS 9(08) AAAAMMDD EN *
003200*                         TODOS LOS ARCHIVOS DEL CIERRE          *
003300* 11/03/2000  JLR 001735  AJUSTE DE TEXTO DEL AVISO DE           *
003400*                         DEVOLUCION AL NUEVO FORMATO            *
003500* 08/11/2002  JLR 001872  SE ESTANDARIZA ROTULO DE ESTADISTICAS  *
003600*                         FINALES AL FORMATO DEL DEPARTAMENTO    *
003610* 05/02/2004  CQ  001853  NOTIFICATIONS SE ABRIA EN OUTPUT Y      *
003620*                         BORRABA LA BITACORA DE CORRIDAS        *
003630*                         ANTERIORES; SE CAMBIA A EXTEND PARA     *
003640*                         CONSERVARLA                            *
003700******************************************************************
003800 ID DIVISION.
003900 PROGRAM-ID.     BSLCIE01.
004000 AUTHOR.         JORGE PEREZ.
004100 INSTALLATION.   BIBLIOSOFT - DEPARTAMENTO DE SISTEMAS.
004200 DATE-WRITTEN.   18/06/1991.
004300 DATE-COMPILED.  18/06/1991.
004400 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS BIBLIOSOFT.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS CLASE-ALFA IS "A" THRU "Z"
005000     UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBAS.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRANSACTIONS  ASSIGN TO TRANSACT
005400            ORGANIZATION  IS SEQUENTIAL
005500            FILE STATUS   IS FS-TRANSACTIONS.
005600     SELECT LOANS          ASSIGN TO LOANS
005700            ORGANIZATION  IS INDEXED
005800            ACCESS        IS DYNAMIC
005900            RECORD KEY    IS LN-LOAN-ID
006000            ALTERNATE RECORD KEY IS LN-BOOK-ID WITH DUPLICATES
006100            FILE STATUS   IS FS-LOANS
006200                             FSE-LOANS.
006300     SELECT FINES          ASSIGN TO FINES
006400            ORGANIZATION  IS INDEXED
006500            ACCESS        IS DYNAMIC
006600            RECORD KEY    IS FN-FINE-ID
006700            ALTERNATE RECORD KEY IS FN-LOAN-ID WITH DUPLICATES
006800            FILE STATUS   IS FS-FINES
006900                             FSE-FINES.
007000     SELECT USERS          ASSIGN TO USERS
007100            ORGANIZATION  IS SEQUENTIAL
007200            FILE STATUS   IS FS-USERS.
007300     SELECT NOTIFICATIONS  ASSIGN TO NOTIFIC
007400            ORGANIZATION  IS SEQUENTIAL
007500            FILE STATUS   IS FS-NOTIFICATIONS.
007600     SELECT NOTICES        ASSIGN TO NOTICES
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-NOTICES.
007900 DATA DIVISION.
008000 FILE SECTION.
008100*   EVENTOS DE ENTRADA AL BATCH
008200 FD TRANSACTIONS.
008300    COPY BLTRAN.
008400*   MAESTRO DE PRESTAMOS DE LIBROS
008500 FD LOANS.
008600    COPY BLLNMT.
008700*   MAESTRO DE MULTAS SOBRE PRESTAMOS
008800 FD FINES.
008900    COPY BLFNMT.
009000*   TABLA DE CONSULTA DE USUARIOS
009100 FD USERS.
009200    COPY BLUSRT.
009300*   BITACORA DE NOTIFICACIONES
009400 FD NOTIFICATIONS.
009500    COPY BLNOTF.
009600*   ARCHIVO DE AVISOS AL PADRE O ENCARGADO
009700 FD NOTICES.
009800 01 REG-NOTICES                   PIC X(80).
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*           RECURSOS DE FILE STATUS                              *
010200******************************************************************
010300 01 WKS-FS-STATUS.
010400    02 FS-TRANSACTIONS            PIC 9(02) VALUE ZEROES.
010500    02 FS-LOANS                   PIC 9(02) VALUE ZEROES.
010600    02 FSE-LOANS.
010700       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010800       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010900       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
011000    02 FS-FINES                   PIC 9(02) VALUE ZEROES.
011100    02 FSE-FINES.
011200       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
011300       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
011400       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
011500    02 FS-USERS                   PIC 9(02) VALUE ZEROES.
011600    02 FS-NOTIFICATIONS           PIC 9(02) VALUE ZEROES.
011700    02 FS-NOTICES                 PIC 9(02) VALUE ZEROES.
011800******************************************************************
011900*           TABLA DE USUARIOS EN MEMORIA                         *
012000******************************************************************
012100 01 WKS-NUM-USUARIOS              PIC 9(04) COMP VALUE ZEROES.
012200 01 WKS-TABLA-USUARIOS.
012300    02 WKS-TU-ITEM OCCURS 1 TO 2000 TIMES
012400                   DEPENDING ON WKS-NUM-USUARIOS
012500                   INDEXED BY WKS-IX-USR.
012600       03 WKS-TU-USER-ID          PIC X(10).
012700       03 WKS-TU-USER-NAME        PIC X(30).
012800       03 WKS-TU-GUARDIAN-EMAIL   PIC X(40).
012900******************************************************************
013000*           VARIABLES DE TRABAJO Y CONTADORES                    *
013100******************************************************************
013200 01 WKS-UPSI-PRUEBAS              PIC X(01) VALUE 'N'.
013300 01 WKS-SW-FIN-TRANSACCIONES      PIC X(01) VALUE 'N'.
013400    88 SI-FIN-TRANSACCIONES                 VALUE 'S'.
013500 01 WKS-SW-FIN-BUSQUEDA           PIC X(01) VALUE 'N'.
013600    88 SI-FIN-BUSQUEDA                      VALUE 'S'.
013700 01 WKS-PRESTAMO-HALLADO          PIC X(01) VALUE 'N'.
013800    88 SI-PRESTAMO-HALLADO                  VALUE 'S'.
013900 01 WKS-MULTA-PENDIENTE           PIC X(01) VALUE 'N'.
014000    88 SI-MULTA-PENDIENTE                   VALUE 'S'.
014100 01 WKS-CIERRES-OK                PIC 9(04) COMP VALUE ZEROES.
014200 01 WKS-CIERRES-PRESTAMO-NF       PIC 9(04) COMP VALUE ZEROES.
014300 01 WKS-CIERRES-MULTA-PEND        PIC 9(04) COMP VALUE ZEROES.
014400 01 WKS-OK-EDIT                   PIC ZZZ9.
014500 01 WKS-NF-EDIT                   PIC ZZZ9.
014600 01 WKS-MP-EDIT                   PIC ZZZ9.
014700 01 WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROES.
014800 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
014900    02 WKS-FH-AAAA                PIC 9(04).
015000    02 WKS-FH-MM                  PIC 9(02).
015100    02 WKS-FH-DD                  PIC 9(02).
015200 01 WKS-FECHA-EDIT.
015300    02 WKS-FE-DD                  PIC 9(02).
015400    02 FILLER                     PIC X(01) VALUE '/'.
015500    02 WKS-FE-MM                  PIC 9(02).
015600    02 FILLER                     PIC X(01) VALUE '/'.
015700    02 WKS-FE-AAAA                PIC 9(04).
015800 01 WKS-FECHA-EDIT-R REDEFINES WKS-FECHA-EDIT.
015900    02 FILLER                     PIC X(10).
016000 01 WKS-LINEA-SEPARADOR           PIC X(80) VALUE ALL '-'.
016100******************************************************************
016200 PROCEDURE DIVISION.
016300******************************************************************
016400 000-MAIN SECTION.
016500     PERFORM 100-APERTURA-ARCHIVOS
016600     PERFORM 150-CARGA-TABLA-USUARIOS
016700     PERFORM 200-PROCESA-TRANSACCIONES
016800     PERFORM 900-ESTADISTICAS
016900     PERFORM 990-CIERRA-ARCHIVOS
017000     STOP RUN.
017100 000-MAIN-E. EXIT.
017200
017300 100-APERTURA-ARCHIVOS SECTION.
017400     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
017500     OPEN INPUT  TRANSACTIONS
017600     OPEN I-O    LOANS
017700     OPEN I-O    FINES
017800     OPEN INPUT  USERS
017900     OPEN EXTEND NOTIFICATIONS
018000     OPEN OUTPUT NOTICES
018100     IF FS-TRANSACTIONS NOT = 0 OR FS-LOANS NOT = 0 OR
018200        FS-FINES NOT = 0 OR FS-USERS NOT = 0 OR
018300        FS-NOTIFICATIONS NOT = 0 OR FS-NOTICES NOT = 0
018400        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DEL CIERRE ***'
018500                UPON CONSOLE
018600        MOVE 91 TO RETURN-CODE
018700        STOP RUN
018800     END-IF.
018900 100-APERTURA-ARCHIVOS-E. EXIT.
019000
019100 150-CARGA-TABLA-USUARIOS SECTION.
019200     READ USERS
019300          AT END MOVE 99 TO FS-USERS
019400     END-READ
019500     PERFORM 155-AGREGA-USUARIO UNTIL FS-USERS = 99.
019600 150-CARGA-TABLA-USUARIOS-E. EXIT.
019700
019800 155-AGREGA-USUARIO SECTION.
019900     ADD 1 TO WKS-NUM-USUARIOS
020000     MOVE US-USER-ID        TO WKS-TU-USER-ID (WKS-NUM-USUARIOS)
020100     MOVE US-USER-NAME      TO WKS-TU-USER-NAME (WKS-NUM-USUARIOS)
020200     MOVE US-GUARDIAN-EMAIL
020300                            TO WKS-TU-GUARDIAN-EMAIL
020400                               (WKS-NUM-USUARIOS)
020500     READ USERS
020600          AT END MOVE 99 TO FS-USERS
020700     END-READ.
020800 155-AGREGA-USUARIO-E. EXIT.
020900
021000 200-PROCESA-TRANSACCIONES SECTION.
021100     READ TRANSACTIONS
021200          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
021300     END-READ
021400     PERFORM 210-EVALUA-EVENTO UNTIL SI-FIN-TRANSACCIONES.
021500 200-PROCESA-TRANSACCIONES-E. EXIT.
021600
021700 210-EVALUA-EVENTO SECTION.
021800     IF TR-EV-CIERRE-PRESTAMO
021900        MOVE 'N' TO WKS-SW-FIN-BUSQUEDA
022000        MOVE 'N' TO WKS-PRESTAMO-HALLADO
022100        MOVE 'N' TO WKS-MULTA-PENDIENTE
022200        PERFORM 220-LOCALIZA-PRESTAMO
022300        IF NOT SI-PRESTAMO-HALLADO
022400           DISPLAY 'LOAN NOT FOUND: ' TR-LC-USER-ID '/'
022500                   TR-LC-BOOK-ID UPON CONSOLE
022600           ADD 1 TO WKS-CIERRES-PRESTAMO-NF
022700        ELSE
022800           PERFORM 240-VALIDA-MULTA-PENDIENTE
022900           IF SI-MULTA-PENDIENTE
023000              DISPLAY 'FINE PENDING: ' LN-LOAN-ID UPON CONSOLE
023100              ADD 1 TO WKS-CIERRES-MULTA-PEND
023200           ELSE
023300              PERFORM 260-CIERRA-PRESTAMO
023400              PERFORM 270-LOCALIZA-USUARIO
023500              PERFORM 280-GRABA-NOTIFICACION-DEVOLUCION
023600              PERFORM 290-EMITE-AVISO-DEVOLUCION
023700              ADD 1 TO WKS-CIERRES-OK
023800           END-IF
023900        END-IF
024000     END-IF
024100     READ TRANSACTIONS
024200          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
024300     END-READ.
024400 210-EVALUA-EVENTO-E. EXIT.
024500
024600*--------> LOCALIZA EL PRESTAMO POR LLAVE ALTERNA DE LIBRO
024700*          Y LO CONFIRMA CONTRA EL USUARIO DEL EVENTO
024800 220-LOCALIZA-PRESTAMO SECTION.
024900     MOVE TR-LC-BOOK-ID TO LN-BOOK-ID
025000     START LOANS KEY IS EQUAL TO LN-BOOK-ID
025100           INVALID KEY
025200              MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
025300     END-START
025400     IF NOT SI-FIN-BUSQUEDA
025500        PERFORM 230-LEE-SIGUIENTE-LOAN
025600        PERFORM 235-COMPARA-USUARIO
025700           UNTIL SI-PRESTAMO-HALLADO OR SI-FIN-BUSQUEDA
025800     END-IF.
025900 220-LOCALIZA-PRESTAMO-E. EXIT.
026000
026100 230-LEE-SIGUIENTE-LOAN SECTION.
026200     READ LOANS NEXT RECORD
026300          AT END MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
026400     END-READ
026500     IF NOT SI-FIN-BUSQUEDA AND LN-BOOK-ID NOT = TR-LC-BOOK-ID
026600        MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
026700     END-IF.
026800 230-LEE-SIGUIENTE-LOAN-E. EXIT.
026900
027000 235-COMPARA-USUARIO SECTION.
027100     IF LN-USER-ID = TR-LC-USER-ID
027200        MOVE 'S' TO WKS-PRESTAMO-HALLADO
027300     ELSE
027400        PERFORM 230-LEE-SIGUIENTE-LOAN
027500     END-IF.
027600 235-COMPARA-USUARIO-E. EXIT.
027700
027800*--------> BUSCA CUALQUIER MULTA PENDIENTE SOBRE EL PRESTAMO
027900 240-VALIDA-MULTA-PENDIENTE SECTION.
028000     MOVE LN-LOAN-ID TO FN-LOAN-ID
028100     MOVE 'N' TO WKS-SW-FIN-BUSQUEDA
028200     START FINES KEY IS EQUAL TO FN-LOAN-ID
028300           INVALID KEY
028400              MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
028500     END-START
028600     IF NOT SI-FIN-BUSQUEDA
028700        PERFORM 245-LEE-SIGUIENTE-FINE
028800        PERFORM 250-EVALUA-ESTADO-MULTA
028900           UNTIL SI-MULTA-PENDIENTE OR SI-FIN-BUSQUEDA
029000     END-IF.
029100 240-VALIDA-MULTA-PENDIENTE-E. EXIT.
029200
029300 245-LEE-SIGUIENTE-FINE SECTION.
029400     READ FINES NEXT RECORD
029500          AT END MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
029600     END-READ
029700     IF NOT SI-FIN-BUSQUEDA AND FN-LOAN-ID NOT = LN-LOAN-ID
029800        MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
029900     END-IF.
030000 245-LEE-SIGUIENTE-FINE-E. EXIT.
030100
030200 250-EVALUA-ESTADO-MULTA SECTION.
030300     IF FN-PENDIENTE
030400        MOVE 'S' TO WKS-MULTA-PENDIENTE
030500     ELSE
030600        PERFORM 245-LEE-SIGUIENTE-FINE
030700     END-IF.
030800 250-EVALUA-ESTADO-MULTA-E. EXIT.
030900
031000*--------> DESACTIVA EL PRESTAMO CERRADO
031100 260-CIERRA-PRESTAMO SECTION.
031200     MOVE 'C' TO LN-STATUS-FLAG
031300     REWRITE REG-BLLNMT
031400       INVALID KEY
031500          DISPLAY 'LOANS, ERROR AL CERRAR: ' LN-LOAN-ID
031600                  UPON CONSOLE
031700     END-REWRITE.
031800 260-CIERRA-PRESTAMO-E. EXIT.
031900
032000 270-LOCALIZA-USUARIO SECTION.
032100     SET WKS-IX-USR TO 1
032200     SEARCH WKS-TU-ITEM
032300        AT END
032400           DISPLAY 'USERS, NO SE HALLO USUARIO: ' LN-USER-ID
032500                   UPON CONSOLE
032600        WHEN WKS-TU-USER-ID (WKS-IX-USR) = LN-USER-ID
032700           CONTINUE.
032800 270-LOCALIZA-USUARIO-E. EXIT.
032900
033000 280-GRABA-NOTIFICACION-DEVOLUCION SECTION.
033100     INITIALIZE REG-BLNOTF
033200     STRING 'NF' LN-LOAN-ID DELIMITED BY SIZE INTO NF-NOTIF-ID
033300     MOVE LN-USER-ID TO NF-USER-ID
033400     MOVE WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR) TO NF-GUARDIAN-EMAIL
033500     MOVE WKS-FECHA-HOY TO NF-SENT-DATE
033600     MOVE 'BR' TO NF-NOTIF-TYPE
033700     WRITE REG-BLNOTF.
033800 280-GRABA-NOTIFICACION-DEVOLUCION-E. EXIT.
033900
034000 290-EMITE-AVISO-DEVOLUCION SECTION.
034100     MOVE WKS-FH-DD   TO WKS-FE-DD
034200     MOVE WKS-FH-MM   TO WKS-FE-MM
034300     MOVE WKS-FH-AAAA TO WKS-FE-AAAA
034400     MOVE SPACES TO REG-NOTICES
034500     STRING 'TO: ' WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR)
034600            DELIMITED BY SIZE INTO REG-NOTICES
034700     WRITE REG-NOTICES
034800     MOVE 'SUBJECT: DEVOLUCION DE UN LIBRO' TO REG-NOTICES
034900     WRITE REG-NOTICES
035000     MOVE SPACES TO REG-NOTICES
035100     STRING 'BOOK RETURNED: ' LN-BOOK-NAME
035200            ', DATE: ' WKS-FECHA-EDIT
035300            DELIMITED BY SIZE INTO REG-NOTICES
035400     WRITE REG-NOTICES
035500     MOVE WKS-LINEA-SEPARADOR TO REG-NOTICES
035600     WRITE REG-NOTICES.
035700 290-EMITE-AVISO-DEVOLUCION-E. EXIT.
035800
035900 900-ESTADISTICAS SECTION.
036000     MOVE WKS-CIERRES-OK         TO WKS-OK-EDIT
036100     MOVE WKS-CIERRES-PRESTAMO-NF TO WKS-NF-EDIT
036200     MOVE WKS-CIERRES-MULTA-PEND TO WKS-MP-EDIT
036300     DISPLAY '****************************************'
036400     DISPLAY 'PRESTAMOS CERRADOS      : ' WKS-OK-EDIT
036500     DISPLAY 'PRESTAMO NO ENCONTRADO  : ' WKS-NF-EDIT
036600     DISPLAY 'MULTA PENDIENTE         : ' WKS-MP-EDIT
036700     DISPLAY '****************************************'.
036800 900-ESTADISTICAS-E. EXIT.
036900
037000 990-CIERRA-ARCHIVOS SECTION.
037100     CLOSE TRANSACTIONS LOANS FINES USERS
037200           NOTIFICATIONS NOTICES.
037300 990-CIERRA-ARCHIVOS-E. EXIT.
