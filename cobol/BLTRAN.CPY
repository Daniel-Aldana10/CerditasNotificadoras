000100******************************************************************
000200*    COPY        : BLTRAN                                        *
000300*    APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                *
000400*    DESCRIPCION : EVENTOS DE ENTRADA AL BATCH (TRANSACTIONS)     *
000500*    ORGANIZACION: SECUENCIAL, ORDEN DE LLEGADA                   *
000600*    NOTA        : TR-DATA SE REDEFINE SEGUN TR-EVENT-CODE        *
000700******************************************************************
000800 01  REG-BLTRAN.
000900     03  TR-EVENT-CODE           PIC X(02).
001000         88  TR-EV-PRESTAMO               VALUE 'LN'.
001100         88  TR-EV-CIERRE-PRESTAMO        VALUE 'LC'.
001200         88  TR-EV-DEVOLUCION             VALUE 'BR'.
001300         88  TR-EV-MULTA-ABIERTA          VALUE 'FO'.
001400         88  TR-EV-MULTA-PAGADA           VALUE 'FC'.
001500     03  TR-DATA                 PIC X(98).
001600     03  TR-LN-DATA REDEFINES TR-DATA.
001700         05  TR-LN-USER-ID       PIC X(10).
001800         05  TR-LN-GUARDIAN-EMAIL
001900                                 PIC X(40).
002000         05  TR-LN-BOOK-ID       PIC X(10).
002100         05  TR-LN-BOOK-NAME     PIC X(30).
002200         05  TR-LN-LOAN-RETURN   PIC 9(08).
002300     03  TR-LC-DATA REDEFINES TR-DATA.
002400         05  TR-LC-USER-ID       PIC X(10).
002500         05  TR-LC-BOOK-ID       PIC X(10).
002600         05  FILLER              PIC X(78).
002700     03  TR-BR-DATA REDEFINES TR-DATA.
002800         05  TR-BR-BOOK-ID       PIC X(10).
002900         05  TR-BR-BAD-CONDITION-FLAG
003000                                 PIC X(01).
003100             88  TR-BR-CONDICION-MALA     VALUE 'Y'.
003200         05  FILLER              PIC X(87).
003300     03  TR-FO-DATA REDEFINES TR-DATA.
003400         05  TR-FO-USER-ID       PIC X(10).
003500         05  TR-FO-BOOK-ID       PIC X(10).
003600         05  TR-FO-AMOUNT        PIC S9(7)V99.
003700         05  TR-FO-FINE-TYPE     PIC X(01).
003800             88  TR-FO-DANO               VALUE 'D'.
003900         05  FILLER              PIC X(68).
004000     03  TR-FC-DATA REDEFINES TR-DATA.
004100         05  TR-FC-FINE-ID       PIC X(10).
004200         05  FILLER              PIC X(88).
004300     03  FILLER                  PIC X(20).
