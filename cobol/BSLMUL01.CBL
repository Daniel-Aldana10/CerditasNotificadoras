000100******************************************************************
000200* FECHA       : 12/11/1991                                      *
000300* PROGRAMADOR : LUIS ALBERTO MENDOZA (LAM)                       *
000400* APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                 *
000500* PROGRAMA    : BSLMUL01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : APERTURA DE MULTAS. TOMA LOS EVENTOS 'FO' DEL   *
000800*             : ARCHIVO DE TRANSACCIONES, LOCALIZA EL PRESTAMO  *
000900*             : MAS RECIENTE DEL LIBRO PARA ESE USUARIO, GRABA  *
001000*             : LA MULTA PENDIENTE, LA NOTIFICACION Y EL AVISO  *
001100* ARCHIVOS    : TRANSACTIONS=ENTRADA, LOANS=CONSULTA,           *
001200*             : FINES=SALIDA, USERS=ENTRADA,                    *
001300*             : NOTIFICATIONS=SALIDA, NOTICES=SALIDA            *
001400* ACCION (ES) : A=APERTURA DE MULTAS POR CORRIDA                 *
001500* INSTALADO   : 12/11/1991                                      *
001600* BPM/RATIONAL: 001041                                          *
001700* NOMBRE      : APERTURA DE MULTAS                               *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 12/11/1991  LAM 001041  VERSION ORIGINAL DEL PROGRAMA          *
002200* 08/06/1993  LAM 001171  SE AGREGA BUSQUEDA DEL PRESTAMO MAS    *
002300*                         RECIENTE CUANDO HAY VARIOS PRESTAMOS   *
002400*                         DEL MISMO LIBRO POR EL MISMO USUARIO   *
002500* 30/01/1996  CQ  001495  DESCRIPCION SEGUN TIPO DE MULTA (DANO  *
002600*                         O RETARDO) TOMADA DEL CATALOGO FIJO    *
002700* 21/09/1998  MFS 001686  REVISION Y2K: FECHAS 9(08) AAAAMMDD EN *
002800*                         EL MAESTRO DE MULTAS                  *
002900* 04/04/2000  JLR 001744  SE ESTANDARIZA SECUENCIA DE FINE-ID AL *
003000*                         FORMATO FN+CONSECUTIVO DE 6 DIGITOS    *
003010* 17/11/2003  CQ  001845  LA SECUENCIA DE FINE-ID REINICIABA EN  *
003020*                         CERO EN CADA CORRIDA Y CHOCABA CONTRA  *
003030*                         MULTAS YA GRABADAS EN CORRIDAS         *
003040*                         ANTERIORES; SE LEE EL MAESTRO AL ABRIR *
003050*                         PARA ARRANCAR DESPUES DEL MAYOR FINE-ID*
003060*                         EXISTENTE. TAMBIEN SE CONDICIONA EL    *
003070*                         AVISO Y LA NOTIFICACION DE LA MULTA A  *
003080*                         QUE LA GRABACION HAYA SIDO EXITOSA     *
003100******************************************************************
003200 ID DIVISION.
003300 PROGRAM-ID.     BSLMUL01.
003400 AUTHOR.         LUIS ALBERTO MENDOZA.
003500 INSTALLATION.   BIBLIOSOFT - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN.   12/11/1991.
003700 DATE-COMPILED.  12/11/1991.
003800 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS BIBLIOSOFT.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASE-ALFA IS "A" THRU "Z"
004400     UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBAS.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TRANSACTIONS  ASSIGN TO TRANSACT
004800            ORGANIZATION  IS SEQUENTIAL
004900            FILE STATUS   IS FS-TRANSACTIONS.
005000     SELECT LOANS          ASSIGN TO LOANS
005100            ORGANIZATION  IS INDEXED
005200            ACCESS        IS DYNAMIC
005300            RECORD KEY    IS LN-LOAN-ID
005400            ALTERNATE RECORD KEY IS LN-BOOK-ID WITH DUPLICATES
005500            FILE STATUS   IS FS-LOANS
005600                             FSE-LOANS.
005700     SELECT FINES          ASSIGN TO FINES
005800            ORGANIZATION  IS INDEXED
005900            ACCESS        IS DYNAMIC
006000            RECORD KEY    IS FN-FINE-ID
006100            FILE STATUS   IS FS-FINES
006200                             FSE-FINES.
006300     SELECT USERS          ASSIGN TO USERS
006400            ORGANIZATION  IS SEQUENTIAL
006500            FILE STATUS   IS FS-USERS.
006600     SELECT NOTIFICATIONS  ASSIGN TO NOTIFIC
006700            ORGANIZATION  IS SEQUENTIAL
006800            FILE STATUS   IS FS-NOTIFICATIONS.
006900     SELECT NOTICES        ASSIGN TO NOTICES
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-NOTICES.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*   EVENTOS DE ENTRADA AL BATCH
007500 FD TRANSACTIONS.
007600    COPY BLTRAN.
007700*   MAESTRO DE PRESTAMOS DE LIBROS
007800 FD LOANS.
007900    COPY BLLNMT.
008000*   MAESTRO DE MULTAS SOBRE PRESTAMOS
008100 FD FINES.
008200    COPY BLFNMT.
008300*   TABLA DE CONSULTA DE USUARIOS
008400 FD USERS.
008500    COPY BLUSRT.
008600*   BITACORA DE NOTIFICACIONES
008700 FD NOTIFICATIONS.
008800    COPY BLNOTF.
008900*   ARCHIVO DE AVISOS AL PADRE O ENCARGADO
009000 FD NOTICES.
009100 01 REG-NOTICES                   PIC X(80).
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*           RECURSOS DE FILE STATUS                              *
009500******************************************************************
009600 01 WKS-FS-STATUS.
009700    02 FS-TRANSACTIONS            PIC 9(02) VALUE ZEROES.
009800    02 FS-LOANS                   PIC 9(02) VALUE ZEROES.
009900    02 FSE-LOANS.
010000       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010100       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010200       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010300    02 FS-FINES                   PIC 9(02) VALUE ZEROES.
010400    02 FSE-FINES.
010500       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010600       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010700       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010800    02 FS-USERS                   PIC 9(02) VALUE ZEROES.
010900    02 FS-NOTIFICATIONS           PIC 9(02) VALUE ZEROES.
011000    02 FS-NOTICES                 PIC 9(02) VALUE ZEROES.
011100******************************************************************
011200*           TABLA DE USUARIOS EN MEMORIA                         *
011300******************************************************************
011400 01 WKS-NUM-USUARIOS              PIC 9(04) COMP VALUE ZEROES.
011500 01 WKS-TABLA-USUARIOS.
011600    02 WKS-TU-ITEM OCCURS 1 TO 2000 TIMES
011700                   DEPENDING ON WKS-NUM-USUARIOS
011800                   INDEXED BY WKS-IX-USR.
011900       03 WKS-TU-USER-ID          PIC X(10).
012000       03 WKS-TU-USER-NAME        PIC X(30).
012100       03 WKS-TU-GUARDIAN-EMAIL   PIC X(40).
012200******************************************************************
012300*           VARIABLES DE TRABAJO Y CONTADORES                    *
012400******************************************************************
012500 01 WKS-UPSI-PRUEBAS              PIC X(01) VALUE 'N'.
012600 01 WKS-SW-FIN-TRANSACCIONES      PIC X(01) VALUE 'N'.
012700    88 SI-FIN-TRANSACCIONES                 VALUE 'S'.
012800 01 WKS-SW-FIN-BUSQUEDA           PIC X(01) VALUE 'N'.
012900    88 SI-FIN-BUSQUEDA                      VALUE 'S'.
013000 01 WKS-PRESTAMO-HALLADO          PIC X(01) VALUE 'N'.
013100    88 SI-PRESTAMO-HALLADO                  VALUE 'S'.
013110 01 WKS-SW-FIN-FINES-INIC         PIC X(01) VALUE 'N'.
013120    88 SI-FIN-FINES-INIC                    VALUE 'S'.
013130 01 WKS-MULTA-GRABADA             PIC X(01) VALUE 'N'.
013140    88 SI-MULTA-GRABADA                     VALUE 'S'.
013200 01 WKS-MULTAS-OK                 PIC 9(04) COMP VALUE ZEROES.
013300 01 WKS-MULTAS-NF                 PIC 9(04) COMP VALUE ZEROES.
013310 01 WKS-MULTAS-DUPLICADA          PIC 9(04) COMP VALUE ZEROES.
013400 01 WKS-OK-EDIT                   PIC ZZZ9.
013500 01 WKS-NF-EDIT                   PIC ZZZ9.
013510 01 WKS-DUP-EDIT                  PIC ZZZ9.
013600 01 WKS-SECUENCIA-FINE            PIC 9(06) COMP VALUE ZEROES.
013610 01 WKS-FINE-ID-DESGLOSE.
013620    02 WKS-FID-PREFIJO            PIC X(02).
013630    02 WKS-FID-NUMERO             PIC 9(06).
013640    02 FILLER                     PIC X(02).
013700 01 WKS-LOAN-RETURN-MAX           PIC 9(08) VALUE ZEROES.
013800 01 WKS-LOAN-ID-MAX               PIC X(10) VALUE SPACES.
013900 01 WKS-LOAN-DATE-MAX             PIC 9(08) VALUE ZEROES.
014000 01 WKS-FINE-DESCRIPCION          PIC X(40) VALUE SPACES.
014100 01 WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROES.
014200 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
014300    02 WKS-FH-AAAA                PIC 9(04).
014400    02 WKS-FH-MM                  PIC 9(02).
014500    02 WKS-FH-DD                  PIC 9(02).
014600 01 WKS-FECHA-EDIT.
014700    02 WKS-FE-DD                  PIC 9(02).
014800    02 FILLER                     PIC X(01) VALUE '/'.
014900    02 WKS-FE-MM                  PIC 9(02).
015000    02 FILLER                     PIC X(01) VALUE '/'.
015100    02 WKS-FE-AAAA                PIC 9(04).
015200 01 WKS-MONTO-EDIT                PIC ZZZ,ZZZ9.99.
015300 01 WKS-LINEA-SEPARADOR           PIC X(80) VALUE ALL '-'.
015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************
015700 000-MAIN SECTION.
015800     PERFORM 100-APERTURA-ARCHIVOS
015810     PERFORM 105-INICIALIZA-SECUENCIA-FINE
015900     PERFORM 150-CARGA-TABLA-USUARIOS
016000     PERFORM 200-PROCESA-TRANSACCIONES
016100     PERFORM 900-ESTADISTICAS
016200     PERFORM 990-CIERRA-ARCHIVOS
016300     STOP RUN.
016400 000-MAIN-E. EXIT.
016500
016600 100-APERTURA-ARCHIVOS SECTION.
016700     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
016800     OPEN INPUT  TRANSACTIONS
016900     OPEN INPUT  LOANS
017000     OPEN I-O    FINES
017100     OPEN INPUT  USERS
017200     OPEN EXTEND NOTIFICATIONS
017300     OPEN OUTPUT NOTICES
017400     IF FS-TRANSACTIONS NOT = 0 OR FS-LOANS NOT = 0 OR
017500        FS-FINES NOT = 0 OR FS-USERS NOT = 0 OR
017600        FS-NOTIFICATIONS NOT = 0 OR FS-NOTICES NOT = 0
017700        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE MULTAS ***'
017800                UPON CONSOLE
017900        MOVE 91 TO RETURN-CODE
018000        STOP RUN
018100     END-IF.
018200 100-APERTURA-ARCHIVOS-E. EXIT.
018300
018310*--------> FINES SE CONSERVA ENTRE CORRIDAS; SE LEE UNA VEZ EL
018320*          MAESTRO PARA ARRANCAR LA SECUENCIA DESPUES DEL MAYOR
018330*          FINE-ID YA EXISTENTE Y NO REPETIR LLAVES
018340 105-INICIALIZA-SECUENCIA-FINE SECTION.
018350     MOVE ZEROES TO WKS-SECUENCIA-FINE
018360     READ FINES NEXT RECORD
018370          AT END MOVE 'S' TO WKS-SW-FIN-FINES-INIC
018380     END-READ
018390     PERFORM 106-ACUMULA-SECUENCIA-FINE UNTIL SI-FIN-FINES-INIC.
018391 105-INICIALIZA-SECUENCIA-FINE-E. EXIT.
018392
018393 106-ACUMULA-SECUENCIA-FINE SECTION.
018394     MOVE FN-FINE-ID TO WKS-FINE-ID-DESGLOSE
018395     IF WKS-FID-NUMERO > WKS-SECUENCIA-FINE
018396        MOVE WKS-FID-NUMERO TO WKS-SECUENCIA-FINE
018397     END-IF
018398     READ FINES NEXT RECORD
018399          AT END MOVE 'S' TO WKS-SW-FIN-FINES-INIC
018400     END-READ.
018401 106-ACUMULA-SECUENCIA-FINE-E. EXIT.
018402
018403 150-CARGA-TABLA-USUARIOS SECTION.
018500     READ USERS
018600          AT END MOVE 99 TO FS-USERS
018700     END-READ
018800     PERFORM 155-AGREGA-USUARIO UNTIL FS-USERS = 99.
018900 150-CARGA-TABLA-USUARIOS-E. EXIT.
019000
019100 155-AGREGA-USUARIO SECTION.
019200     ADD 1 TO WKS-NUM-USUARIOS
019300     MOVE US-USER-ID        TO WKS-TU-USER-ID (WKS-NUM-USUARIOS)
019400     MOVE US-USER-NAME      TO WKS-TU-USER-NAME (WKS-NUM-USUARIOS)
019500     MOVE US-GUARDIAN-EMAIL
019600                            TO WKS-TU-GUARDIAN-EMAIL
019700                               (WKS-NUM-USUARIOS)
019800     READ USERS
019900          AT END MOVE 99 TO FS-USERS
020000     END-READ.
020100 155-AGREGA-USUARIO-E. EXIT.
020200
020300 200-PROCESA-TRANSACCIONES SECTION.
020400     READ TRANSACTIONS
020500          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
020600     END-READ
020700     PERFORM 210-EVALUA-EVENTO UNTIL SI-FIN-TRANSACCIONES.
020800 200-PROCESA-TRANSACCIONES-E. EXIT.
020900
021000 210-EVALUA-EVENTO SECTION.
021100     IF TR-EV-MULTA-ABIERTA
021200        MOVE 'N' TO WKS-SW-FIN-BUSQUEDA
021300        MOVE 'N' TO WKS-PRESTAMO-HALLADO
021400        MOVE ZEROES TO WKS-LOAN-RETURN-MAX WKS-LOAN-DATE-MAX
021500        MOVE SPACES TO WKS-LOAN-ID-MAX
021600        PERFORM 220-LOCALIZA-PRESTAMO-RECIENTE
021700        IF NOT SI-PRESTAMO-HALLADO
021800           DISPLAY 'LOAN NOT FOUND: ' TR-FO-USER-ID '/'
021900                   TR-FO-BOOK-ID UPON CONSOLE
022000           ADD 1 TO WKS-MULTAS-NF
022100        ELSE
022200           PERFORM 250-DETERMINA-DESCRIPCION
022300           PERFORM 260-GRABA-MULTA
022310           IF SI-MULTA-GRABADA
022320              PERFORM 270-LOCALIZA-USUARIO
022330              PERFORM 280-GRABA-NOTIFICACION-MULTA
022340              PERFORM 290-EMITE-AVISO-MULTA
022350              ADD 1 TO WKS-MULTAS-OK
022360           ELSE
022370              ADD 1 TO WKS-MULTAS-DUPLICADA
022380           END-IF
022800        END-IF
022900     END-IF
023000     READ TRANSACTIONS
023100          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
023200     END-READ.
023300 210-EVALUA-EVENTO-E. EXIT.
023400
023500*--------> LOCALIZA, ENTRE TODOS LOS PRESTAMOS DEL LIBRO POR EL
023600*          USUARIO, EL MAS RECIENTE (MAYOR LOAN-DATE)
023700 220-LOCALIZA-PRESTAMO-RECIENTE SECTION.
023800     MOVE TR-FO-BOOK-ID TO LN-BOOK-ID
023900     START LOANS KEY IS EQUAL TO LN-BOOK-ID
024000           INVALID KEY
024100              MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
024200     END-START
024300     IF NOT SI-FIN-BUSQUEDA
024400        PERFORM 230-LEE-SIGUIENTE-LOAN
024500        PERFORM 240-COMPARA-RECIENTE UNTIL SI-FIN-BUSQUEDA
024600     END-IF
024700     IF WKS-LOAN-ID-MAX NOT = SPACES
024800        MOVE 'S' TO WKS-PRESTAMO-HALLADO
024900        MOVE WKS-LOAN-ID-MAX TO LN-LOAN-ID
025000        READ LOANS
025100             INVALID KEY
025200                DISPLAY 'LOANS, ERROR AL RELEER PRESTAMO: '
025300                        LN-LOAN-ID UPON CONSOLE
025400        END-READ
025500     END-IF.
025600 220-LOCALIZA-PRESTAMO-RECIENTE-E. EXIT.
025700
025800 230-LEE-SIGUIENTE-LOAN SECTION.
025900     READ LOANS NEXT RECORD
026000          AT END MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
026100     END-READ
026200     IF NOT SI-FIN-BUSQUEDA AND LN-BOOK-ID NOT = TR-FO-BOOK-ID
026300        MOVE 'S' TO WKS-SW-FIN-BUSQUEDA
026400     END-IF.
026500 230-LEE-SIGUIENTE-LOAN-E. EXIT.
026600
026700 240-COMPARA-RECIENTE SECTION.
026800     IF LN-USER-ID = TR-FO-USER-ID AND
026900        LN-LOAN-DATE > WKS-LOAN-DATE-MAX
027000        MOVE LN-LOAN-DATE TO WKS-LOAN-DATE-MAX
027100        MOVE LN-LOAN-ID   TO WKS-LOAN-ID-MAX
027200     END-IF
027300     PERFORM 230-LEE-SIGUIENTE-LOAN.
027400 240-COMPARA-RECIENTE-E. EXIT.
027500
027600*--------> ARMA LA DESCRIPCION DE LA MULTA SEGUN SU TIPO
027700 250-DETERMINA-DESCRIPCION SECTION.
027800     IF TR-FO-DANO
027900        MOVE 'DAMAGED MATERIAL' TO WKS-FINE-DESCRIPCION
028000     ELSE
028100        MOVE 'LATE RETURN' TO WKS-FINE-DESCRIPCION
028200     END-IF.
028300 250-DETERMINA-DESCRIPCION-E. EXIT.
028400
028500 260-GRABA-MULTA SECTION.
028510     MOVE 'N' TO WKS-MULTA-GRABADA
028600     ADD 1 TO WKS-SECUENCIA-FINE
028700     INITIALIZE REG-BLFNMT
028800     STRING 'FN' WKS-SECUENCIA-FINE
028900            DELIMITED BY SIZE INTO FN-FINE-ID
029000     MOVE LN-LOAN-ID         TO FN-LOAN-ID
029100     MOVE TR-FO-USER-ID      TO FN-USER-ID
029200     MOVE WKS-FINE-DESCRIPCION TO FN-DESCRIPTION
029300     MOVE TR-FO-AMOUNT       TO FN-AMOUNT
029400     MOVE WKS-FECHA-HOY      TO FN-EXPIRED-DATE
029500     MOVE 'P'                TO FN-FINE-STATUS
029600     MOVE TR-FO-FINE-TYPE    TO FN-FINE-TYPE
029700     WRITE REG-BLFNMT
029800       INVALID KEY
029900          DISPLAY 'FINES, ERROR AL GRABAR: ' FN-FINE-ID
030000                  UPON CONSOLE
030050       NOT INVALID KEY
030060          MOVE 'S' TO WKS-MULTA-GRABADA
030100     END-WRITE.
030200 260-GRABA-MULTA-E. EXIT.
030300
030400 270-LOCALIZA-USUARIO SECTION.
030500     SET WKS-IX-USR TO 1
030600     SEARCH WKS-TU-ITEM
030700        AT END
030800           DISPLAY 'USERS, NO SE HALLO USUARIO: ' FN-USER-ID
030900                   UPON CONSOLE
031000        WHEN WKS-TU-USER-ID (WKS-IX-USR) = FN-USER-ID
031100           CONTINUE.
031200 270-LOCALIZA-USUARIO-E. EXIT.
031300
031400 280-GRABA-NOTIFICACION-MULTA SECTION.
031500     INITIALIZE REG-BLNOTF
031600     STRING 'NF' FN-FINE-ID DELIMITED BY SIZE INTO NF-NOTIF-ID
031700     MOVE FN-USER-ID TO NF-USER-ID
031800     MOVE WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR) TO NF-GUARDIAN-EMAIL
031900     MOVE WKS-FECHA-HOY TO NF-SENT-DATE
032000     MOVE 'FN' TO NF-NOTIF-TYPE
032100     WRITE REG-BLNOTF.
032200 280-GRABA-NOTIFICACION-MULTA-E. EXIT.
032300
032400 290-EMITE-AVISO-MULTA SECTION.
032500     MOVE WKS-FH-DD   TO WKS-FE-DD
032600     MOVE WKS-FH-MM   TO WKS-FE-MM
032700     MOVE WKS-FH-AAAA TO WKS-FE-AAAA
032800     MOVE FN-AMOUNT TO WKS-MONTO-EDIT
032900     MOVE SPACES TO REG-NOTICES
033000     STRING 'TO: ' WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR)
033100            DELIMITED BY SIZE INTO REG-NOTICES
033200     WRITE REG-NOTICES
033300     MOVE 'SUBJECT: MULTA' TO REG-NOTICES
033400     WRITE REG-NOTICES
033500     MOVE SPACES TO REG-NOTICES
033600     STRING 'FINE OPENED, AMOUNT: ' WKS-MONTO-EDIT
033700            ', DATE: ' WKS-FECHA-EDIT
033800            DELIMITED BY SIZE INTO REG-NOTICES
033900     WRITE REG-NOTICES
034000     MOVE SPACES TO REG-NOTICES
034100     STRING 'DESCRIPTION: ' FN-DESCRIPTION
034200            DELIMITED BY SIZE INTO REG-NOTICES
034300     WRITE REG-NOTICES
034400     MOVE WKS-LINEA-SEPARADOR TO REG-NOTICES
034500     WRITE REG-NOTICES.
034600 290-EMITE-AVISO-MULTA-E. EXIT.
034700
034800 900-ESTADISTICAS SECTION.
034900     MOVE WKS-MULTAS-OK TO WKS-OK-EDIT
035000     MOVE WKS-MULTAS-NF TO WKS-NF-EDIT
035050     MOVE WKS-MULTAS-DUPLICADA TO WKS-DUP-EDIT
035100     DISPLAY '****************************************'
035200     DISPLAY 'MULTAS ABIERTAS         : ' WKS-OK-EDIT
035300     DISPLAY 'PRESTAMO NO ENCONTRADO   : ' WKS-NF-EDIT
035350     DISPLAY 'MULTAS DUPLICADAS        : ' WKS-DUP-EDIT
035400     DISPLAY '****************************************'.
035500 900-ESTADISTICAS-E. EXIT.
035600
035700 990-CIERRA-ARCHIVOS SECTION.
035800     CLOSE TRANSACTIONS LOANS FINES USERS
035900           NOTIFICATIONS NOTICES.
036000 990-CIERRA-ARCHIVOS-E. EXIT.
