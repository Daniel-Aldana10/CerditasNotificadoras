000100******************************************************************
000200* FECHA       : 05/12/1991                                      *
000300* PROGRAMADOR : MARTA TORRES (MT)                                *
000400* APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                 *
000500* PROGRAMA    : BSLMPA01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : PAGO DE MULTAS. TOMA LOS EVENTOS 'FC' DEL       *
000800*             : ARCHIVO DE TRANSACCIONES, LOCALIZA LA MULTA,    *
000900*             : LA MARCA COMO PAGADA, GRABA LA NOTIFICACION Y   *
001000*             : EMITE EL AVISO AL PADRE O ENCARGADO              *
001100* ARCHIVOS    : TRANSACTIONS=ENTRADA, FINES=I-O, LOANS=CONSULTA,*
001200*             : USERS=ENTRADA, NOTIFICATIONS=SALIDA,            *
001300*             : NOTICES=SALIDA                                  *
001400* ACCION (ES) : A=PAGO DE MULTAS POR CORRIDA                     *
001500* INSTALADO   : 05/12/1991                                      *
001600* BPM/RATIONAL: 001052                                          *
001700* NOMBRE      : PAGO DE MULTAS                                   *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 05/12/1991  MT  001052  VERSION ORIGINAL DEL PROGRAMA          *
002200* 19/07/1993  MT  001188  SE LOCALIZA EL CORREO DEL ENCARGADO A  *
002300*                         TRAVES DEL PRESTAMO DUENO DE LA MULTA  *
002400* 02/03/1997  CQ  001578  SOLO SE MODIFICA EL ESTADO, LOS DEMAS  *
002500*                         CAMPOS DE LA MULTA QUEDAN INTACTOS     *
002600* 23/09/1998  MFS 001691  REVISION Y2K: FECHAS 9(08) AAAAMMDD EN *
002700*                         EL MAESTRO DE MULTAS Y NOTIFICACIONES  *
002800* 17/05/2001  JLR 001779  SE AGREGA MENSAJE DISTINTO CUANDO LA   *
002900*                         MULTA NO EXISTE EN EL MAESTRO          *
002910* 05/02/2004  CQ  001855  NOTIFICATIONS SE ABRIA EN OUTPUT Y      *
002920*                         BORRABA LA BITACORA DE CORRIDAS        *
002930*                         ANTERIORES; SE CAMBIA A EXTEND PARA     *
002940*                         CONSERVARLA                            *
002950* 19/02/2004  CQ  001856  LA BUSQUEDA DEL ENCARGADO EN 250 SEGUIA*
002960*                         USANDO FN-USER-ID Y NUNCA EL USER-ID   *
002970*                         DEL PRESTAMO LEIDO EN 240, AL REVES DE *
002980*                         LO QUE DOCUMENTA EL CAMBIO 001188; SE  *
002990*                         CORRIGE PARA BUSCAR POR LN-USER-ID     *
003000******************************************************************
003100 ID DIVISION.
003200 PROGRAM-ID.     BSLMPA01.
003300 AUTHOR.         MARTA TORRES.
003400 INSTALLATION.   BIBLIOSOFT - DEPARTAMENTO DE SISTEMAS.
003500 DATE-WRITTEN.   05/12/1991.
003600 DATE-COMPILED.  05/12/1991.
003700 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS BIBLIOSOFT.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASE-ALFA IS "A" THRU "Z"
004300     UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBAS.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRANSACTIONS  ASSIGN TO TRANSACT
004700            ORGANIZATION  IS SEQUENTIAL
004800            FILE STATUS   IS FS-TRANSACTIONS.
004900     SELECT FINES          ASSIGN TO FINES
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS DYNAMIC
005200            RECORD KEY    IS FN-FINE-ID
005300            FILE STATUS   IS FS-FINES
005400                             FSE-FINES.
005500     SELECT LOANS          ASSIGN TO LOANS
005600            ORGANIZATION  IS INDEXED
005700            ACCESS        IS DYNAMIC
005800            RECORD KEY    IS LN-LOAN-ID
005900            FILE STATUS   IS FS-LOANS
006000                             FSE-LOANS.
006100     SELECT USERS          ASSIGN TO USERS
006200            ORGANIZATION  IS SEQUENTIAL
006300            FILE STATUS   IS FS-USERS.
006400     SELECT NOTIFICATIONS  ASSIGN TO NOTIFIC
006500            ORGANIZATION  IS SEQUENTIAL
006600            FILE STATUS   IS FS-NOTIFICATIONS.
006700     SELECT NOTICES        ASSIGN TO NOTICES
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-NOTICES.
007000 DATA DIVISION.
007100 FILE SECTION.
007200*   EVENTOS DE ENTRADA AL BATCH
007300 FD TRANSACTIONS.
007400    COPY BLTRAN.
007500*   MAESTRO DE MULTAS SOBRE PRESTAMOS
007600 FD FINES.
007700    COPY BLFNMT.
007800*   MAESTRO DE PRESTAMOS DE LIBROS
007900 FD LOANS.
008000    COPY BLLNMT.
008100*   TABLA DE CONSULTA DE USUARIOS
008200 FD USERS.
008300    COPY BLUSRT.
008400*   BITACORA DE NOTIFICACIONES
008500 FD NOTIFICATIONS.
008600    COPY BLNOTF.
008700*   ARCHIVO DE AVISOS AL PADRE O ENCARGADO
008800 FD NOTICES.
008900 01 REG-NOTICES                   PIC X(80).
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*           RECURSOS DE FILE STATUS                              *
009300******************************************************************
009400 01 WKS-FS-STATUS.
009500    02 FS-TRANSACTIONS            PIC 9(02) VALUE ZEROES.
009600    02 FS-FINES                   PIC 9(02) VALUE ZEROES.
009700    02 FSE-FINES.
009800       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
009900       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010000       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010100    02 FS-LOANS                   PIC 9(02) VALUE ZEROES.
010200    02 FSE-LOANS.
010300       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010400       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010500       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010600    02 FS-USERS                   PIC 9(02) VALUE ZEROES.
010700    02 FS-NOTIFICATIONS           PIC 9(02) VALUE ZEROES.
010800    02 FS-NOTICES                 PIC 9(02) VALUE ZEROES.
010900******************************************************************
011000*           TABLA DE USUARIOS EN MEMORIA                         *
011100******************************************************************
011200 01 WKS-NUM-USUARIOS              PIC 9(04) COMP VALUE ZEROES.
011300 01 WKS-TABLA-USUARIOS.
011400    02 WKS-TU-ITEM OCCURS 1 TO 2000 TIMES
011500                   DEPENDING ON WKS-NUM-USUARIOS
011600                   INDEXED BY WKS-IX-USR.
011700       03 WKS-TU-USER-ID          PIC X(10).
011800       03 WKS-TU-USER-NAME        PIC X(30).
011900       03 WKS-TU-GUARDIAN-EMAIL   PIC X(40).
012000******************************************************************
012100*           VARIABLES DE TRABAJO Y CONTADORES                    *
012200******************************************************************
012300 01 WKS-UPSI-PRUEBAS              PIC X(01) VALUE 'N'.
012400 01 WKS-SW-FIN-TRANSACCIONES      PIC X(01) VALUE 'N'.
012500    88 SI-FIN-TRANSACCIONES                 VALUE 'S'.
012600 01 WKS-PAGOS-OK                  PIC 9(04) COMP VALUE ZEROES.
012700 01 WKS-PAGOS-NF                  PIC 9(04) COMP VALUE ZEROES.
012800 01 WKS-OK-EDIT                   PIC ZZZ9.
012900 01 WKS-NF-EDIT                   PIC ZZZ9.
013000 01 WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROES.
013100 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
013200    02 WKS-FH-AAAA                PIC 9(04).
013300    02 WKS-FH-MM                  PIC 9(02).
013400    02 WKS-FH-DD                  PIC 9(02).
013500 01 WKS-FECHA-EDIT.
013600    02 WKS-FE-DD                  PIC 9(02).
013700    02 FILLER                     PIC X(01) VALUE '/'.
013800    02 WKS-FE-MM                  PIC 9(02).
013900    02 FILLER                     PIC X(01) VALUE '/'.
014000    02 WKS-FE-AAAA                PIC 9(04).
014100 01 WKS-MONTO-EDIT                PIC ZZZ,ZZZ9.99.
014200 01 WKS-LINEA-SEPARADOR           PIC X(80) VALUE ALL '-'.
014300******************************************************************
014400 PROCEDURE DIVISION.
014500******************************************************************
014600 000-MAIN SECTION.
014700     PERFORM 100-APERTURA-ARCHIVOS
014800     PERFORM 150-CARGA-TABLA-USUARIOS
014900     PERFORM 200-PROCESA-TRANSACCIONES
015000     PERFORM 900-ESTADISTICAS
015100     PERFORM 990-CIERRA-ARCHIVOS
015200     STOP RUN.
015300 000-MAIN-E. EXIT.
015400
015500 100-APERTURA-ARCHIVOS SECTION.
015600     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
015700     OPEN INPUT  TRANSACTIONS
015800     OPEN I-O    FINES
015900     OPEN INPUT  LOANS
016000     OPEN INPUT  USERS
016100     OPEN EXTEND NOTIFICATIONS
016200     OPEN OUTPUT NOTICES
016300     IF FS-TRANSACTIONS NOT = 0 OR FS-FINES NOT = 0 OR
016400        FS-LOANS NOT = 0 OR FS-USERS NOT = 0 OR
016500        FS-NOTIFICATIONS NOT = 0 OR FS-NOTICES NOT = 0
016600        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE PAGO DE MULTA ***'
016700                UPON CONSOLE
016800        MOVE 91 TO RETURN-CODE
016900        STOP RUN
017000     END-IF.
017100 100-APERTURA-ARCHIVOS-E. EXIT.
017200
017300 150-CARGA-TABLA-USUARIOS SECTION.
017400     READ USERS
017500          AT END MOVE 99 TO FS-USERS
017600     END-READ
017700     PERFORM 155-AGREGA-USUARIO UNTIL FS-USERS = 99.
017800 150-CARGA-TABLA-USUARIOS-E. EXIT.
017900
018000 155-AGREGA-USUARIO SECTION.
018100     ADD 1 TO WKS-NUM-USUARIOS
018200     MOVE US-USER-ID        TO WKS-TU-USER-ID (WKS-NUM-USUARIOS)
018300     MOVE US-USER-NAME      TO WKS-TU-USER-NAME (WKS-NUM-USUARIOS)
018400     MOVE US-GUARDIAN-EMAIL
018500                            TO WKS-TU-GUARDIAN-EMAIL
018600                               (WKS-NUM-USUARIOS)
018700     READ USERS
018800          AT END MOVE 99 TO FS-USERS
018900     END-READ.
019000 155-AGREGA-USUARIO-E. EXIT.
019100
019200 200-PROCESA-TRANSACCIONES SECTION.
019300     READ TRANSACTIONS
019400          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
019500     END-READ
019600     PERFORM 210-EVALUA-EVENTO UNTIL SI-FIN-TRANSACCIONES.
019700 200-PROCESA-TRANSACCIONES-E. EXIT.
019800
019900 210-EVALUA-EVENTO SECTION.
020000     IF TR-EV-MULTA-PAGADA
020100        PERFORM 220-LOCALIZA-MULTA
020200        IF FS-FINES NOT = 0
020300           DISPLAY 'FINE NOT FOUND: ' TR-FC-FINE-ID
020400                   UPON CONSOLE
020500           ADD 1 TO WKS-PAGOS-NF
020600        ELSE
020700           PERFORM 230-MARCA-MULTA-PAGADA
020800           PERFORM 240-LOCALIZA-PRESTAMO
020900           PERFORM 250-LOCALIZA-USUARIO
021000           PERFORM 260-GRABA-NOTIFICACION-PAGO
021100           PERFORM 270-EMITE-AVISO-PAGO
021200           ADD 1 TO WKS-PAGOS-OK
021300        END-IF
021400     END-IF
021500     READ TRANSACTIONS
021600          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
021700     END-READ.
021800 210-EVALUA-EVENTO-E. EXIT.
021900
022000 220-LOCALIZA-MULTA SECTION.
022100     MOVE TR-FC-FINE-ID TO FN-FINE-ID
022200     READ FINES
022300          INVALID KEY
022400             MOVE 35 TO FS-FINES
022500     END-READ.
022600 220-LOCALIZA-MULTA-E. EXIT.
022700
022800 230-MARCA-MULTA-PAGADA SECTION.
022900     MOVE 'D' TO FN-FINE-STATUS
023000     REWRITE REG-BLFNMT
023100       INVALID KEY
023200          DISPLAY 'FINES, ERROR AL MARCAR PAGADA: ' FN-FINE-ID
023300                  UPON CONSOLE
023400     END-REWRITE.
023500 230-MARCA-MULTA-PAGADA-E. EXIT.
023600
023700 240-LOCALIZA-PRESTAMO SECTION.
023800     MOVE FN-LOAN-ID TO LN-LOAN-ID
023900     READ LOANS
024000          INVALID KEY
024100             DISPLAY 'LOANS, NO SE HALLO PRESTAMO: ' FN-LOAN-ID
024200                     UPON CONSOLE
024250             MOVE SPACES TO LN-USER-ID
024300     END-READ.
024400 240-LOCALIZA-PRESTAMO-E. EXIT.
024500
024600 250-LOCALIZA-USUARIO SECTION.
024700     SET WKS-IX-USR TO 1
024800     SEARCH WKS-TU-ITEM
024900        AT END
025000           DISPLAY 'USERS, NO SE HALLO USUARIO: ' LN-USER-ID
025100                   UPON CONSOLE
025200        WHEN WKS-TU-USER-ID (WKS-IX-USR) = LN-USER-ID
025300           CONTINUE.
025400 250-LOCALIZA-USUARIO-E. EXIT.
025500
025600 260-GRABA-NOTIFICACION-PAGO SECTION.
025700     INITIALIZE REG-BLNOTF
025800     STRING 'NP' FN-FINE-ID DELIMITED BY SIZE INTO NF-NOTIF-ID
025900     MOVE LN-USER-ID TO NF-USER-ID
026000     MOVE WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR) TO NF-GUARDIAN-EMAIL
026100     MOVE WKS-FECHA-HOY TO NF-SENT-DATE
026200     MOVE 'FP' TO NF-NOTIF-TYPE
026300     WRITE REG-BLNOTF.
026400 260-GRABA-NOTIFICACION-PAGO-E. EXIT.
026500
026600 270-EMITE-AVISO-PAGO SECTION.
026700     MOVE WKS-FH-DD   TO WKS-FE-DD
026800     MOVE WKS-FH-MM   TO WKS-FE-MM
026900     MOVE WKS-FH-AAAA TO WKS-FE-AAAA
027000     MOVE FN-AMOUNT TO WKS-MONTO-EDIT
027100     MOVE SPACES TO REG-NOTICES
027200     STRING 'TO: ' WKS-TU-GUARDIAN-EMAIL (WKS-IX-USR)
027300            DELIMITED BY SIZE INTO REG-NOTICES
027400     WRITE REG-NOTICES
027500     MOVE 'SUBJECT: MULTA' TO REG-NOTICES
027600     WRITE REG-NOTICES
027700     MOVE SPACES TO REG-NOTICES
027800     STRING 'FINE PAID, AMOUNT: ' WKS-MONTO-EDIT
027900            ', DATE: ' WKS-FECHA-EDIT
028000            DELIMITED BY SIZE INTO REG-NOTICES
028100     WRITE REG-NOTICES
028200     MOVE SPACES TO REG-NOTICES
028300     STRING 'DESCRIPTION: ' FN-DESCRIPTION
028400            DELIMITED BY SIZE INTO REG-NOTICES
028500     WRITE REG-NOTICES
028600     MOVE WKS-LINEA-SEPARADOR TO REG-NOTICES
028700     WRITE REG-NOTICES.
028800 270-EMITE-AVISO-PAGO-E. EXIT.
028900
029000 900-ESTADISTICAS SECTION.
029100     MOVE WKS-PAGOS-OK TO WKS-OK-EDIT
029200     MOVE WKS-PAGOS-NF TO WKS-NF-EDIT
029300     DISPLAY '****************************************'
029400     DISPLAY 'MULTAS PAGADAS          : ' WKS-OK-EDIT
029500     DISPLAY 'MULTA NO ENCONTRADA      : ' WKS-NF-EDIT
029600     DISPLAY '****************************************'.
029700 900-ESTADISTICAS-E. EXIT.
029800
029900 990-CIERRA-ARCHIVOS SECTION.
030000     CLOSE TRANSACTIONS FINES LOANS USERS
030100           NOTIFICATIONS NOTICES.
030200 990-CIERRA-ARCHIVOS-E. EXIT.
