000100******************************************************************
000200*    COPY        : BLUSRT                                        *
000300*    APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                *
000400*    DESCRIPCION : TABLA DE CONSULTA DE USUARIOS (USERS)          *
000500*    SUSTITUYE   : LLAMADA AL MODULO DE USUARIOS (VER NOTAS)      *
000600*    LLAVE       : US-USER-ID                                    *
000700******************************************************************
000800 01  REG-BLUSRT.
000900     03  US-USER-ID              PIC X(10).
001000     03  US-USER-NAME            PIC X(30).
001100     03  US-GUARDIAN-EMAIL       PIC X(40).
001200     03  FILLER                  PIC X(05).
