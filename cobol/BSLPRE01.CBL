000100******************************************************************
000200* FECHA       : 02/05/1991                                      *
000300* PROGRAMADOR : MARTA TORRES (MT)                                *
000400* APLICACION  : BIBLIOSOFT - PRESTAMOS Y MULTAS                 *
000500* PROGRAMA    : BSLPRE01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : ALTA DE PRESTAMOS DE LIBROS. TOMA LOS EVENTOS   *
000800*             : DE TIPO 'LN' DEL ARCHIVO DE TRANSACCIONES, CREA  *
000900*             : EL REGISTRO MAESTRO DE PRESTAMO, GRABA LA       *
001000*             : NOTIFICACION DE PRESTAMO Y EMITE EL AVISO DE    *
001100*             : CONFIRMACION AL PADRE O ENCARGADO               *
001200* ARCHIVOS    : TRANSACTIONS=ENTRADA, LOANS=SALIDA,             *
001300*             : NOTIFICATIONS=SALIDA, NOTICES=SALIDA            *
001400* ACCION (ES) : A=ALTA DE PRESTAMOS POR CORRIDA                 *
001500* INSTALADO   : 02/05/1991                                      *
001600* BPM/RATIONAL: 000931                                          *
001700* NOMBRE      : ALTA DE PRESTAMOS Y AVISO DE CONFIRMACION        *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 02/05/1991  MT  000931  VERSION ORIGINAL DEL PROGRAMA          *
002200* 21/10/1991  MT  001035  CORRIGE BANDERAS INICIALES DEL         *
002300*                         PRESTAMO (ACTIVO, NO DEVUELTO, SIN     *
002400*                         RECORDATORIO)                         *
002500* 04/02/1993  CQ  001211  LA NOTIFICACION DE PRESTAMO USA COMO   *
002600*                         FECHA DE ENVIO LA FECHA DE DEVOLUCION  *
002700*                         PACTADA, NO LA FECHA DE HOY            *
002800* 15/07/1995  CQ  001421  SE AGREGA VALIDACION DE LLAVE          *
002900*                         DUPLICADA AL GRABAR EL PRESTAMO        *
003000* 09/12/1997  MFS 001611  AJUSTE DE TEXTO DEL AVISO AL NUEVO     *
003100*                         FORMATO DE CORRESPONDENCIA             *
003200* 19/09/1998  MFS 001680  REVISION Y2K: FECHAS 9(08) AAAAMMDD EN *
003300*                         MAESTRO Y TRANSACCION, SIN VENTANA DE  *
003400*                         SIGLO                                  *
003500* 22/03/2002  JLR 001861  SE ESTANDARIZA ROTULO DE ESTADISTICAS  *
003600*                         FINALES AL FORMATO DEL DEPARTAMENTO    *
003610* 05/02/2004  CQ  001852  LOANS SE ABRIA EN OUTPUT Y BORRABA TODO*
003620*                         EL MAESTRO EN CADA CORRIDA; SE CAMBIA  *
003630*                         A I-O PARA CONSERVAR LOS PRESTAMOS DE  *
003640*                         CORRIDAS ANTERIORES. NOTIFICATIONS SE  *
003650*                         ABRE EN EXTEND POR SER BITACORA DE     *
003660*                         ESCRITURA AL FINAL. LAS SECUENCIAS DE  *
003670*                         LOAN-ID Y NOTIF-ID ARRANCAN AHORA      *
003680*                         DESPUES DEL MAYOR CONSECUTIVO YA       *
003690*                         EXISTENTE EN CADA MAESTRO              *
003700******************************************************************
003800 ID DIVISION.
003900 PROGRAM-ID.     BSLPRE01.
004000 AUTHOR.         MARTA TORRES.
004100 INSTALLATION.   BIBLIOSOFT - DEPARTAMENTO DE SISTEMAS.
004200 DATE-WRITTEN.   02/05/1991.
004300 DATE-COMPILED.  02/05/1991.
004400 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS BIBLIOSOFT.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS CLASE-ALFA IS "A" THRU "Z"
005000     UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBAS.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRANSACTIONS ASSIGN TO TRANSACT
005400            ORGANIZATION  IS SEQUENTIAL
005500            FILE STATUS   IS FS-TRANSACTIONS.
005600     SELECT LOANS         ASSIGN TO LOANS
005700            ORGANIZATION  IS INDEXED
005800            ACCESS        IS DYNAMIC
005900            RECORD KEY    IS LN-LOAN-ID
006000            FILE STATUS   IS FS-LOANS
006100                             FSE-LOANS.
006200     SELECT NOTIFICATIONS ASSIGN TO NOTIFIC
006300            ORGANIZATION  IS SEQUENTIAL
006400            FILE STATUS   IS FS-NOTIFICATIONS.
006500     SELECT NOTICES       ASSIGN TO NOTICES
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-NOTICES.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*   EVENTOS DE ENTRADA AL BATCH
007100 FD TRANSACTIONS.
007200    COPY BLTRAN.
007300*   MAESTRO DE PRESTAMOS DE LIBROS
007400 FD LOANS.
007500    COPY BLLNMT.
007600*   BITACORA DE NOTIFICACIONES
007700 FD NOTIFICATIONS.
007800    COPY BLNOTF.
007900*   ARCHIVO DE AVISOS AL PADRE O ENCARGADO
008000 FD NOTICES.
008100 01 REG-NOTICES                   PIC X(80).
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS DE FILE STATUS                              *
008500******************************************************************
008600 01 WKS-FS-STATUS.
008700    02 FS-TRANSACTIONS            PIC 9(02) VALUE ZEROES.
008800    02 FS-LOANS                   PIC 9(02) VALUE ZEROES.
008900    02 FSE-LOANS.
009000       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
009100       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
009200       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
009300    02 FS-NOTIFICATIONS           PIC 9(02) VALUE ZEROES.
009400    02 FS-NOTICES                 PIC 9(02) VALUE ZEROES.
009500******************************************************************
009600*           CONTADOR DE SECUENCIA DE LLAVES                      *
009700******************************************************************
009800 01 WKS-SECUENCIA-LOAN            PIC 9(06) COMP VALUE ZEROES.
009900 01 WKS-SECUENCIA-NOTIF           PIC 9(06) COMP VALUE ZEROES.
009910 01 WKS-LOAN-ID-DESGLOSE.
009920    02 WKS-LID-PREFIJO            PIC X(02).
009930    02 WKS-LID-NUMERO             PIC 9(06).
009940    02 FILLER                     PIC X(02).
009950 01 WKS-NOTIF-ID-DESGLOSE.
009960    02 WKS-NID-PREFIJO            PIC X(02).
009970    02 WKS-NID-NUMERO             PIC 9(06).
009980    02 FILLER                     PIC X(02).
009990 01 WKS-SW-FIN-LOANS-INIC         PIC X(01) VALUE 'N'.
009991    88 SI-FIN-LOANS-INIC                    VALUE 'S'.
009992 01 WKS-SW-FIN-NOTIF-INIC         PIC X(01) VALUE 'N'.
009993    88 SI-FIN-NOTIF-INIC                    VALUE 'S'.
010000 01 WKS-UPSI-PRUEBAS              PIC X(01) VALUE 'N'.
010100 01 WKS-SW-FIN-TRANSACCIONES      PIC X(01) VALUE 'N'.
010200    88 SI-FIN-TRANSACCIONES                 VALUE 'S'.
010300 01 WKS-PRESTAMOS-ALTA            PIC 9(04) COMP VALUE ZEROES.
010400 01 WKS-PRESTAMOS-IGNORADOS       PIC 9(04) COMP VALUE ZEROES.
010500 01 WKS-ALTA-EDIT                 PIC ZZZ9.
010600 01 WKS-IGNOR-EDIT                PIC ZZZ9.
010700 01 WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROES.
010800 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
010900    02 WKS-FH-AAAA                PIC 9(04).
011000    02 WKS-FH-MM                  PIC 9(02).
011100    02 WKS-FH-DD                  PIC 9(02).
011200 01 WKS-VENCE-EDIT.
011300    02 WKS-VE-DD                  PIC 9(02).
011400    02 FILLER                     PIC X(01) VALUE '/'.
011500    02 WKS-VE-MM                  PIC 9(02).
011600    02 FILLER                     PIC X(01) VALUE '/'.
011700    02 WKS-VE-AAAA                PIC 9(04).
011800 01 WKS-VENCE-R REDEFINES WKS-VENCE-EDIT.
011900    02 FILLER                     PIC X(10).
012000 01 WKS-LINEA-SEPARADOR           PIC X(80) VALUE ALL '-'.
012100******************************************************************
012200 PROCEDURE DIVISION.
012300******************************************************************
012400 000-MAIN SECTION.
012500     PERFORM 100-APERTURA-ARCHIVOS
012600     PERFORM 200-PROCESA-TRANSACCIONES
012700     PERFORM 900-ESTADISTICAS
012800     PERFORM 990-CIERRA-ARCHIVOS
012900     STOP RUN.
013000 000-MAIN-E. EXIT.
013100
013200 100-APERTURA-ARCHIVOS SECTION.
013300     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
013400     OPEN INPUT  TRANSACTIONS
013410     OPEN I-O    LOANS
013420     OPEN INPUT  NOTIFICATIONS
013430     IF FS-TRANSACTIONS NOT = 0 OR FS-LOANS NOT = 0 OR
013440        FS-NOTIFICATIONS NOT = 0
013450        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE ALTA *** '
013460                UPON CONSOLE
013470        MOVE 91 TO RETURN-CODE
013480        STOP RUN
013490     END-IF
013500     PERFORM 105-INICIALIZA-SECUENCIA-LOAN
013510     PERFORM 115-INICIALIZA-SECUENCIA-NOTIF
013520     CLOSE NOTIFICATIONS
013530     OPEN EXTEND NOTIFICATIONS
013600     OPEN OUTPUT NOTICES
013700     IF FS-NOTIFICATIONS NOT = 0 OR FS-NOTICES NOT = 0
014000        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE ALTA *** '
014100                UPON CONSOLE
014200        MOVE 91 TO RETURN-CODE
014300        STOP RUN
014400     END-IF.
014500 100-APERTURA-ARCHIVOS-E. EXIT.
014600
014610*--------> LOANS Y NOTIFICATIONS SE CONSERVAN ENTRE CORRIDAS;
014620*          SE LEE CADA MAESTRO UNA VEZ AL ABRIR PARA ARRANCAR
014630*          LA SECUENCIA DESPUES DEL MAYOR CONSECUTIVO EXISTENTE
014640 105-INICIALIZA-SECUENCIA-LOAN SECTION.
014650     MOVE ZEROES TO WKS-SECUENCIA-LOAN
014660     READ LOANS NEXT RECORD
014670          AT END MOVE 'S' TO WKS-SW-FIN-LOANS-INIC
014680     END-READ
014690     PERFORM 106-ACUMULA-SECUENCIA-LOAN UNTIL SI-FIN-LOANS-INIC.
014691 105-INICIALIZA-SECUENCIA-LOAN-E. EXIT.
014692
014693 106-ACUMULA-SECUENCIA-LOAN SECTION.
014694     MOVE LN-LOAN-ID TO WKS-LOAN-ID-DESGLOSE
014695     IF WKS-LID-NUMERO > WKS-SECUENCIA-LOAN
014696        MOVE WKS-LID-NUMERO TO WKS-SECUENCIA-LOAN
014697     END-IF
014698     READ LOANS NEXT RECORD
014699          AT END MOVE 'S' TO WKS-SW-FIN-LOANS-INIC
014700     END-READ.
014701 106-ACUMULA-SECUENCIA-LOAN-E. EXIT.
014702
014703 115-INICIALIZA-SECUENCIA-NOTIF SECTION.
014704     MOVE ZEROES TO WKS-SECUENCIA-NOTIF
014705     READ NOTIFICATIONS
014706          AT END MOVE 'S' TO WKS-SW-FIN-NOTIF-INIC
014707     END-READ
014708     PERFORM 116-ACUMULA-SECUENCIA-NOTIF UNTIL SI-FIN-NOTIF-INIC.
014709 115-INICIALIZA-SECUENCIA-NOTIF-E. EXIT.
014710
014711 116-ACUMULA-SECUENCIA-NOTIF SECTION.
014712     MOVE NF-NOTIF-ID TO WKS-NOTIF-ID-DESGLOSE
014713     IF WKS-NID-NUMERO > WKS-SECUENCIA-NOTIF
014714        MOVE WKS-NID-NUMERO TO WKS-SECUENCIA-NOTIF
014715     END-IF
014716     READ NOTIFICATIONS
014717          AT END MOVE 'S' TO WKS-SW-FIN-NOTIF-INIC
014718     END-READ.
014719 116-ACUMULA-SECUENCIA-NOTIF-E. EXIT.
014720
014721 200-PROCESA-TRANSACCIONES SECTION.
014800     READ TRANSACTIONS
014900          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
015000     END-READ
015100     PERFORM 210-EVALUA-EVENTO UNTIL SI-FIN-TRANSACCIONES.
015200 200-PROCESA-TRANSACCIONES-E. EXIT.
015300
015400 210-EVALUA-EVENTO SECTION.
015500     IF TR-EV-PRESTAMO
015600        PERFORM 220-CREA-PRESTAMO
015700     ELSE
015800        ADD 1 TO WKS-PRESTAMOS-IGNORADOS
015900     END-IF
016000     READ TRANSACTIONS
016100          AT END MOVE 'S' TO WKS-SW-FIN-TRANSACCIONES
016200     END-READ.
016300 210-EVALUA-EVENTO-E. EXIT.
016400
016500*--------> ARMA EL MAESTRO NUEVO DE PRESTAMO
016600 220-CREA-PRESTAMO SECTION.
016700     ADD 1 TO WKS-SECUENCIA-LOAN
016800     INITIALIZE REG-BLLNMT
016900     STRING 'LN' WKS-SECUENCIA-LOAN DELIMITED BY SIZE
017000            INTO LN-LOAN-ID
017100     MOVE TR-LN-USER-ID      TO LN-USER-ID
017200     MOVE TR-LN-BOOK-ID      TO LN-BOOK-ID
017300     MOVE TR-LN-BOOK-NAME    TO LN-BOOK-NAME
017400     MOVE WKS-FECHA-HOY      TO LN-LOAN-DATE
017500     MOVE TR-LN-LOAN-RETURN  TO LN-LOAN-RETURN
017600     MOVE 'A'                TO LN-STATUS-FLAG
017700     MOVE 'N'                TO LN-BOOK-RETURNED-FLAG
017800     MOVE 'N'                TO LN-REMINDER-SENT-FLAG
017900     WRITE REG-BLLNMT
018000       INVALID KEY
018100          DISPLAY 'LOANS, LLAVE DUPLICADA: ' LN-LOAN-ID
018200                  UPON CONSOLE
018300       NOT INVALID KEY
018400          ADD 1 TO WKS-PRESTAMOS-ALTA
018500          PERFORM 230-GRABA-NOTIFICACION-PRESTAMO
018600          PERFORM 240-EMITE-AVISO-CONFIRMACION
018700     END-WRITE.
018800 220-CREA-PRESTAMO-E. EXIT.
018900
019000 230-GRABA-NOTIFICACION-PRESTAMO SECTION.
019100     ADD 1 TO WKS-SECUENCIA-NOTIF
019200     INITIALIZE REG-BLNOTF
019300     STRING 'NF' WKS-SECUENCIA-NOTIF DELIMITED BY SIZE
019400            INTO NF-NOTIF-ID
019500     MOVE LN-USER-ID          TO NF-USER-ID
019600     MOVE TR-LN-GUARDIAN-EMAIL TO NF-GUARDIAN-EMAIL
019700     MOVE LN-LOAN-RETURN      TO NF-SENT-DATE
019800     MOVE 'BL'                TO NF-NOTIF-TYPE
019900     WRITE REG-BLNOTF.
020000 230-GRABA-NOTIFICACION-PRESTAMO-E. EXIT.
020100
020200 240-EMITE-AVISO-CONFIRMACION SECTION.
020300     MOVE LN-LOAN-RETURN-DD   TO WKS-VE-DD
020400     MOVE LN-LOAN-RETURN-MM   TO WKS-VE-MM
020500     MOVE LN-LOAN-RETURN-AAAA TO WKS-VE-AAAA
020600     MOVE SPACES TO REG-NOTICES
020700     STRING 'TO: ' TR-LN-GUARDIAN-EMAIL DELIMITED BY SIZE
020800            INTO REG-NOTICES
020900     WRITE REG-NOTICES
021000     MOVE 'SUBJECT: NOTIFICACION' TO REG-NOTICES
021100     WRITE REG-NOTICES
021200     MOVE SPACES TO REG-NOTICES
021300     STRING 'PRESTAMO REALIZADO CON FECHA DE DEVOLUCION: '
021400            WKS-VENCE-EDIT DELIMITED BY SIZE INTO REG-NOTICES
021500     WRITE REG-NOTICES
021600     MOVE WKS-LINEA-SEPARADOR TO REG-NOTICES
021700     WRITE REG-NOTICES.
021800 240-EMITE-AVISO-CONFIRMACION-E. EXIT.
021900
022000 900-ESTADISTICAS SECTION.
022100     MOVE WKS-PRESTAMOS-ALTA      TO WKS-ALTA-EDIT
022200     MOVE WKS-PRESTAMOS-IGNORADOS TO WKS-IGNOR-EDIT
022300     DISPLAY '****************************************'
022400     DISPLAY 'PRESTAMOS DADOS DE ALTA  : ' WKS-ALTA-EDIT
022500     DISPLAY 'EVENTOS IGNORADOS        : ' WKS-IGNOR-EDIT
022600     DISPLAY '****************************************'.
022700 900-ESTADISTICAS-E. EXIT.
022800
022900 990-CIERRA-ARCHIVOS SECTION.
023000     CLOSE TRANSACTIONS LOANS NOTIFICATIONS NOTICES.
023100 990-CIERRA-ARCHIVOS-E. EXIT.
